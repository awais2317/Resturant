000100*****************************************************************         
000110*                                                               *         
000120*       RECORD DEFINITION FOR THE DAILY LABOUR COST FILE        *         
000130*                                                               *         
000140*****************************************************************         
000150*  FILE SIZE 62 BYTES (SEE NOTE BELOW).                                   
000160*                                                                         
000170* ONE RECORD PER DAY OF THE WEEK, WRITTEN BY LC010 AFTER ALL              
000180* SHIFTS FOR THAT DATE HAVE BEEN COSTED.  A RUN REPLACES THE              
000190* WHOLE FILE EACH WEEK - THIS IS AN UPSERT-BY-DATE IN ALL BUT             
000200* NAME, LC010 JUST WRITES ONE RECORD PER DATE EVERY TIME.  READ           
000210* BACK BY LCRGSTR FOR THE LABOUR COST REGISTER.                           
000220*                                                                         
000230* 04/01/26 VBC - CREATED FOR THE LABOUR SCHEDULING PROJECT.               
000240* 02/02/26 VBC - REQUIRED SALES ADDED (RULE 5) SO LCRGSTR DOES            
000250*                NOT NEED TO RE-READ THE SETTINGS FILE.                   
000260* 16/02/26 MFC - LBC-TOTAL-COST WIDENED TO S9(7)V99 TO MATCH              
000270*                THE COSTED SHIFT FILE CHANGE OF 09/02/26 -               
000280*                RECORD SIZE QUOTED ABOVE NOT YET REVISED.                
000290*                                                                         
000300 01  LC-DAILY-LABOR-RECORD.                                               
000310*                                                                         
000320*    THE DATE THIS RECORD SUMMARISES, AND ITS DAY NUMBER,                 
000330*    MONDAY = 1 THROUGH SUNDAY = 7.                                       
000340*                                                                         
000350     03  LC-LBC-DATE            PIC 9(8).                                 
000360     03  LC-LBC-DAY-NUM         PIC 9.                                    
000370*                                                                         
000380*    HOURS WORKED BY EVERYONE THAT DAY, AND THE REG/OT SPLIT.             
000390*                                                                         
000400     03  LC-LBC-TOTAL-HOURS     PIC S9(5)V99.                             
000410     03  LC-LBC-REG-HOURS       PIC S9(5)V99.                             
000420     03  LC-LBC-OT-HOURS        PIC S9(5)V99.                             
000430*                                                                         
000440*    TOTAL LABOUR COST FOR THE DAY - SUM OF LC-CSH-COST ACROSS            
000450*    EVERY COSTED SHIFT ON THIS DATE.                                     
000460*                                                                         
000470     03  LC-LBC-TOTAL-COST      PIC S9(7)V99.                             
000480*                                                                         
000490*    GOAL PERCENT IN FORCE WHEN THIS RECORD WAS WRITTEN - A COPY          
000500*    OF LC-SET-LABOR-GOAL-PCT, CARRIED HERE SO THE REGISTER CAN           
000510*    REPORT A GOAL EVEN IF SETTINGS CHANGE BEFORE IT IS RUN.              
000520*                                                                         
000530     03  LC-LBC-GOAL-PCT        PIC S9(2)V99.                             
000540*                                                                         
000550*    SALES FIGURE NEEDED TO HIT THE GOAL PERCENT AT THIS DAY'S            
000560*    LABOUR COST (RULE 5), AND THE ACTUAL SALES FIGURE ONCE               
000570*    LCRGSTR HAS MATCHED IT IN FROM THE ACTUAL SALES FILE -               
000580*    ZERO HERE UNTIL THEN.                                                
000590*                                                                         
000600     03  LC-LBC-REQ-SALES       PIC S9(9)V99.                             
000610     03  LC-LBC-ACT-SALES       PIC S9(9)V99.                             
000620*                                                                         
000630     03  FILLER                 PIC X(3).                                 
000640*                                                                         
