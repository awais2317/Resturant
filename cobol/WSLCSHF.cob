000100*****************************************************************         
000110*                                                               *         
000120*       RECORD DEFINITION FOR THE WEEKLY SHIFT SCHEDULE         *         
000130*                       INPUT FILE                              *         
000140*                                                               *         
000150*****************************************************************         
000160*  FILE SIZE 26 BYTES PLUS 2 SPARE (SEE FILLER BELOW).                    
000170*                                                                         
000180* ONE RECORD PER EMPLOYEE PER ROSTERED DAY.  BUILT BY THE FRONT           
000190* OFFICE ROTA SCREEN (NOT PART OF THIS SUITE) AND HANDED TO               
000200* LC010 AS A FLAT FILE, SORTED BY EMPLOYEE THEN DATE.                     
000210*                                                                         
000220* 04/01/26 VBC - CREATED FOR THE LABOUR SCHEDULING PROJECT.               
000230* 27/01/26 VBC - SHF-DAY-NUM ADDED SO THE DAILY ACCUMULATOR IN            
000240*                LC010 DOES NOT HAVE TO WORK OUT DAY OF WEEK              
000250*                FROM THE DATE ITSELF.                                    
000260*                                                                         
000270 01  LC-SHIFT-RECORD.                                                     
000280*                                                                         
000290*    EMPLOYEE NUMBER - MATCHES LC-EMP-ID ON THE EMPLOYEE FILE.            
000300*                                                                         
000310     03  LC-SHF-EMP-ID          PIC 9(5).                                 
000320*                                                                         
000330*    ROSTERED DATE, CCYYMMDD.                                             
000340*                                                                         
000350     03  LC-SHF-DATE            PIC 9(8).                                 
000360*                                                                         
000370*    DAY NUMBER WITHIN THE WEEK, 1 = MONDAY THROUGH 7 = SUNDAY.           
000380*                                                                         
000390     03  LC-SHF-DAY-NUM         PIC 9.                                    
000400*                                                                         
000410*    SHIFT TEXT AS TYPED BY THE FRONT OFFICE - EXAMPLES "9AM-5PM",        
000420*    "10-6", "CLOSED" OR BLANK FOR A DAY NOT WORKED.  PARSED BY           
000430*    MAPS05 - SEE LC010 PARAGRAPH BB030-ACCUM-EMP-SHIFT.                  
000440*                                                                         
000450     03  LC-SHF-TEXT            PIC X(12).                                
000460*                                                                         
000470     03  FILLER                 PIC X(2).                                 
000480*                                                                         
