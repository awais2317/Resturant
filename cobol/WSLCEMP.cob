000100*****************************************************************         
000110*                                                               *         
000120*        RECORD DEFINITION FOR THE RESTAURANT EMPLOYEE         *          
000130*                        MASTER FILE                            *         
000140*            USES LC-EMP-ID AS THE RETRIEVAL KEY                *         
000150*                                                               *         
000160*****************************************************************         
000170*  FILE SIZE 45 BYTES (SEE NOTE BELOW ON EMP-PAY-RATE).                   
000180*                                                                         
000190* THIS LAYOUT REPLACES THE SHORT-LIVED HAND TIMESHEET CARDS -             
000200* KITCHEN AND FLOOR STAFF ARE NOW HELD ON ONE FILE SO THE LABOUR          
000210* COSTING RUN (LC010) CAN BUILD A SINGLE ACTIVE-STAFF TABLE.              
000220*                                                                         
000230* 04/01/26 VBC - CREATED FOR THE LABOUR SCHEDULING PROJECT.               
000240* 11/01/26 VBC - ADDED EMP-ACTIVE FLAG SO LEAVERS STAY ON FILE            
000250*                FOR HISTORY BUT DROP OUT OF THE WEEKLY RUN.              
000260* 02/02/26 MFC - EMP-PAY-RATE WIDENED - A SUPERVISOR RATE RAN             
000270*                OVER THE OLD PIC S9(3)V99. RECORD IS NOW 2               
000280*                BYTES LONGER THAN THE ORIGINAL 45 QUOTED ABOVE,          
000290*                SIZE LEFT AS WAS PENDING A FULL FILE REBUILD.            
000300*                                                                         
000310 01  LC-EMPLOYEE-RECORD.                                                  
000320*                                                                         
000330*    EMPLOYEE NUMBER - ALLOCATED BY THE OFFICE WHEN A NEW                 
000340*    STARTER FORM IS RAISED, NEVER RE-USED.                               
000350*                                                                         
000360     03  LC-EMP-ID             PIC 9(5).                                  
000370*                                                                         
000380*    STAFF NAME, LAST NAME FIRST PER THE OFFICE FILING, HELD              
000390*    AS ONE FIELD - THIS FILE IS NOT USED FOR PAYSLIPS SO THE             
000400*    PAYROLL NAME SPLIT IS NOT NEEDED HERE.                               
000410*                                                                         
000420     03  LC-EMP-NAME            PIC X(20).                                
000430*                                                                         
000440*    WORKING POSITION - ONE OF MANAGER, CHEF, COOK, SERVER,               
000450*    BARTENDER, HOST, DISHWASHER, BUSSER OR OTHER.  VALIDATED             
000460*    BY LC010 AT LOAD TIME, NOT BY AN 88 HERE AS THE LIST HAS             
000470*    CHANGED TWICE ALREADY AND IS EXPECTED TO AGAIN.                      
000480*                                                                         
000490     03  LC-EMP-POSITION        PIC X(10).                                
000500*                                                                         
000510*    PAY BASIS - H = HOURLY, S = SALARIED.  SALARIED STAFF                
000520*    COST AT A FLAT WEEKLY AMOUNT REGARDLESS OF HOURS WORKED.             
000530*                                                                         
000540     03  LC-EMP-PAY-TYPE        PIC X.                                    
000550         88  LC-EMP-HOURLY          VALUE "H".                            
000560         88  LC-EMP-SALARIED        VALUE "S".                            
000570*                                                                         
000580*    PAY RATE - HOURLY RATE IN DOLLARS FOR HOURLY STAFF, OR               
000590*    THE FLAT WEEKLY SALARY FOR SALARIED STAFF.  SEE CHANGE OF            
000600*    02/02/26 ABOVE.                                                      
000610*                                                                         
000620     03  LC-EMP-PAY-RATE        PIC S9(5)V99.                             
000630*                                                                         
000640*    NOMINAL WEEKLY HOURS - THE CONTRACTED FIGURE FOR A SALARIED          
000650*    EMPLOYEE.  INFORMATIONAL ONLY - NOT READ BACK BY LC010,              
000660*    LCRGSTR OR STFPRINT, WHICH ALL COST AND SCHEDULE OFF THE             
000670*    ACTUAL SHIFT FILE, NOT THE CONTRACT FIGURE.                          
000680*                                                                         
000690     03  LC-EMP-WEEKLY-HOURS    PIC 9(3).                                 
000700*                                                                         
000710*    ACTIVE FLAG - Y = STILL EMPLOYED, N = LEFT.  LC010 SKIPS             
000720*    N RECORDS WHEN BUILDING THE WEEKLY STAFF TABLE.                      
000730*                                                                         
000740     03  LC-EMP-ACTIVE          PIC X.                                    
000750         88  LC-EMP-IS-ACTIVE       VALUE "Y".                            
000760         88  LC-EMP-IS-LEFT         VALUE "N".                            
000770*                                                                         
000780     03  FILLER                 PIC X(3).                                 
000790*                                                                         
