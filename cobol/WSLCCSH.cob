000100*****************************************************************         
000110*                                                               *         
000120*       RECORD DEFINITION FOR THE COSTED SHIFT FILE             *         
000130*                                                               *         
000140*****************************************************************         
000150*  FILE SIZE 37 BYTES (SEE NOTE BELOW).                                   
000160*                                                                         
000170* WRITTEN BY LC010 AFTER EACH SHIFT TEXT IS PARSED AND COSTED -           
000180* ONE RECORD PER EMPLOYEE PER WORKED DAY.  READ BACK BY LCRGSTR           
000190* FOR THE LABOUR COST REGISTER AND BY STFPRINT FOR THE STAFFING           
000200* GUIDE, SO THIS FILE CARRIES BOTH THE RAW HOURS AND THE COST.            
000210*                                                                         
000220* 04/01/26 VBC - CREATED FOR THE LABOUR SCHEDULING PROJECT.               
000230* 27/01/26 VBC - SPLIT REG/OT HOURS OUT OF THE SINGLE HOURS               
000240*                FIGURE SO LCRGSTR DOES NOT HAVE TO REDERIVE              
000250*                THE OVERTIME SPLIT FROM THE PAY RATE.                    
000260* 09/02/26 MFC - CSH-COST WIDENED TO S9(7)V99 - A DOUBLE SHIFT            
000270*                AT THE MANAGER RATE WITH OT OVERFLOWED THE OLD           
000280*                S9(5)V99.  RECORD SIZE QUOTED ABOVE NOT YET              
000290*                REVISED - NEEDS CHECKING AGAINST THE FILE SPEC.          
000300*                                                                         
000310 01  LC-COSTED-SHIFT-RECORD.                                              
000320*                                                                         
000330*    EMPLOYEE NUMBER AND WORKED DATE - TOGETHER THE EFFECTIVE             
000340*    KEY, THOUGH THE FILE IS READ SEQUENTIALLY, NOT KEYED.                
000350*                                                                         
000360     03  LC-CSH-EMP-ID          PIC 9(5).                                 
000370     03  LC-CSH-DATE            PIC 9(8).                                 
000380*                                                                         
000390*    START AND END HOUR IN 24 HOUR CLOCK, AS RETURNED BY MAPS05.          
000400*                                                                         
000410     03  LC-CSH-START-HOUR      PIC 9(2).                                 
000420     03  LC-CSH-END-HOUR        PIC 9(2).                                 
000430*                                                                         
000440*    TOTAL HOURS WORKED THE SHIFT, AND THE REGULAR/OVERTIME               
000450*    SPLIT AT THE 40 HOUR WEEKLY THRESHOLD - RULE 2 OF THE                
000460*    COSTING SPEC.                                                        
000470*                                                                         
000480     03  LC-CSH-HOURS           PIC S9(3)V99.                             
000490     03  LC-CSH-REG-HOURS       PIC S9(3)V99.                             
000500     03  LC-CSH-OT-HOURS        PIC S9(3)V99.                             
000510*                                                                         
000520*    COST OF THE SHIFT - HOURLY STAFF AT REG RATE PLUS 1.5 X              
000530*    RATE ON THE OT HOURS, SALARIED STAFF AT A DAILY SHARE OF             
000540*    THE WEEKLY SALARY.  SEE CHANGE OF 09/02/26 ABOVE.                    
000550*                                                                         
000560     03  LC-CSH-COST            PIC S9(7)V99.                             
000570*                                                                         
000580*    OVERTIME FLAG - Y = THIS SHIFT CARRIED SOME OT HOURS.                
000590*                                                                         
000600     03  LC-CSH-OT-FLAG         PIC X.                                    
000610         88  LC-CSH-HAS-OT          VALUE "Y".                            
000620         88  LC-CSH-NO-OT            VALUE "N".                           
000630*                                                                         
000640     03  FILLER                 PIC X(2).                                 
000650*                                                                         
