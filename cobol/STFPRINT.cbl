000100*****************************************************************         
000110*                                                               *         
000120*                   STAFFING GUIDE - REPORT C                   *         
000130*                RESTAURANT LABOUR SCHEDULING SUITE             *         
000140*                                                               *         
000150*****************************************************************         
000160*                                                                         
000170 IDENTIFICATION DIVISION.                                                 
000180*================================                                         
000190*                                                                         
000200     PROGRAM-ID.        STFPRINT.                                         
000210*                                                                         
000220*    AUTHOR.            V B COEN FOR APPLEWOOD COMPUTERS.                 
000230*    INSTALLATION.      APPLEWOOD COMPUTERS - CROYDON.                    
000240*    DATE-WRITTEN.      10/02/26.                                         
000250*    DATE-COMPILED.                                                       
000260*    SECURITY.          COPYRIGHT (C) 2026 & LATER, V B COEN.             
000270*                       DISTRIBUTED UNDER THE GNU GENERAL PUBLIC          
000280*                       LICENSE.  SEE FILE COPYING FOR DETAILS.           
000290*                                                                         
000300*    REMARKS.           BUILDS THE DAY BY POSITION STAFFING               
000310*                       MATRIX FROM THE COSTED SHIFT FILE, THEN           
000320*                       THE DAY OF WEEK AVERAGES, THE POSITION            
000330*                       SPREAD AND, WHERE THE TILL GAVE US SALES,         
000340*                       THE SALES PER STAFF RECOMMENDATIONS -             
000350*                       STRUCTURED ON THE HOUSE VACPRINT LAYOUT           
000360*                       BUT WITH ITS OWN READ-THROUGH LOGIC.              
000370*                                                                         
000380*    VERSION.           SEE PROG-NAME IN WS.                              
000390*    CALLED MODULES.    NONE.                                             
000400*    FUNCTIONS USED.    NONE.                                             
000410*                                                                         
000420* CHANGES:                                                                
000430* 10/02/26 VBC -     CREATED FOR THE LABOUR SCHEDULING PROJECT.    TKT1061
000440* 14/02/26 VBC - .02 SALES PER STAFF AND OPTIMAL STAFFING TABLE    TKT1065
000450*                    ADDED - RULES 10 AND 11.                             
000460*                                                                         
000470******************************************************************        
000480*                                                                         
000490* COPYRIGHT NOTICE.                                                       
000500* ****************                                                        
000510*                                                                         
000520* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES & WAS UPDATED        
000530* 2024-04-16.                                                             
000540*                                                                         
000550* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS            
000560* RESTAURANT LABOUR SCHEDULING SUITE AND ARE COPYRIGHT (C)                
000570* VINCENT B COEN. 1976-2026 AND LATER.                                    
000580*                                                                         
000590* THIS PROGRAM IS NOW FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND          
000600* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS          
000610* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER          
000620* AS REVISED FOR PERSONAL USAGE ONLY, INCLUDING USE WITHIN A              
000630* BUSINESS BUT WITHOUT REPACKAGING OR FOR RESALE IN ANY WAY.              
000640*                                                                         
000650* THE SUITE IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT        
000660* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF              
000670* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.  SEE THE           
000680* GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.                            
000690*                                                                         
000700******************************************************************        
000710*                                                                         
000720 ENVIRONMENT DIVISION.                                                    
000730*================================                                         
000740*                                                                         
000750 COPY "ENVDIV.COB".                                                       
000760 INPUT-OUTPUT SECTION.                                                    
000770*-----------------------                                                  
000780 FILE-CONTROL.                                                            
000790     SELECT SETTINGS-FILE                                                 
000800            ASSIGN TO SETFILE                                             
000810            ORGANIZATION IS LINE SEQUENTIAL                               
000820            FILE STATUS IS WS-SET-STATUS.                                 
000830     SELECT EMPLOYEE-FILE                                                 
000840            ASSIGN TO EMPFILE                                             
000850            ORGANIZATION IS LINE SEQUENTIAL                               
000860            FILE STATUS IS WS-EMP-STATUS.                                 
000870     SELECT ACTUAL-SALES-FILE                                             
000880            ASSIGN TO ACTFILE                                             
000890            ORGANIZATION IS LINE SEQUENTIAL                               
000900            FILE STATUS IS WS-ACT-STATUS.                                 
000910     SELECT DAILY-LABOR-FILE                                              
000920            ASSIGN TO DLBFILE                                             
000930            ORGANIZATION IS LINE SEQUENTIAL                               
000940            FILE STATUS IS WS-DLB-STATUS.                                 
000950     SELECT COSTED-SHIFT-FILE                                             
000960            ASSIGN TO CSHFILE                                             
000970            ORGANIZATION IS LINE SEQUENTIAL                               
000980            FILE STATUS IS WS-CSH-STATUS.                                 
000990     SELECT STAFFING-REPORT-FILE                                          
001000            ASSIGN TO RPTFILE                                             
001010            ORGANIZATION IS LINE SEQUENTIAL                               
001020            FILE STATUS IS WS-RPT-STATUS.                                 
001030*                                                                         
001040 DATA DIVISION.                                                           
001050*================================                                         
001060*                                                                         
001070 FILE SECTION.                                                            
001080*-----------------------                                                  
001090 FD  SETTINGS-FILE.                                                       
001100 COPY "WSLCSET.COB".                                                      
001110*                                                                         
001120 FD  EMPLOYEE-FILE.                                                       
001130 COPY "WSLCEMP.COB".                                                      
001140*                                                                         
001150 FD  ACTUAL-SALES-FILE.                                                   
001160 COPY "WSLCACT.COB".                                                      
001170*                                                                         
001180 FD  DAILY-LABOR-FILE.                                                    
001190 COPY "WSLCDLB.COB".                                                      
001200*                                                                         
001210 FD  COSTED-SHIFT-FILE.                                                   
001220 COPY "WSLCCSH.COB".                                                      
001230*                                                                         
001240 FD  STAFFING-REPORT-FILE.                                                
001250 01  LC-STAFFING-PRINT-LINE.                                              
001260     03  LC-STAFFING-PRINT-DATA PIC X(131).                               
001270     03  FILLER                 PIC X(1).                                 
001280*                                                                         
001290 WORKING-STORAGE SECTION.                                                 
001300*-----------------------                                                  
001310 77  PROG-NAME            PIC X(16) VALUE "STFPRINT (1.0)".               
001320*                                                                         
001330 COPY "WSLCTAB.COB".                                                      
001340*                                                                         
001350 01  WS-FILE-STATUS.                                                      
001360     03  WS-SET-STATUS    PIC XX       VALUE "00".                        
001370     03  WS-EMP-STATUS    PIC XX       VALUE "00".                        
001380     03  WS-ACT-STATUS    PIC XX       VALUE "00".                        
001390     03  WS-DLB-STATUS    PIC XX       VALUE "00".                        
001400     03  WS-CSH-STATUS    PIC XX       VALUE "00".                        
001410     03  WS-RPT-STATUS    PIC XX       VALUE "00".                        
001420     03  FILLER           PIC X(4).                                       
001430*                                                                         
001440 01  WS-SWITCHES.                                                         
001450     03  WS-EMP-EOF-SW    PIC X        VALUE "N".                         
001460         88  LC-EMP-FILE-EOF      VALUE "Y".                              
001470     03  WS-ACT-EOF-SW    PIC X        VALUE "N".                         
001480         88  LC-ACT-FILE-EOF      VALUE "Y".                              
001490     03  WS-DLB-EOF-SW    PIC X        VALUE "N".                         
001500         88  LC-DLB-EOF           VALUE "Y".                              
001510     03  WS-CSH-EOF-SW    PIC X        VALUE "N".                         
001520         88  LC-CSH-EOF           VALUE "Y".                              
001530     03  WS-EMP-FOUND-SW  PIC X        VALUE "N".                         
001540         88  LC-EMP-FOUND         VALUE "Y".                              
001550     03  FILLER           PIC X(4).                                       
001560*                                                                         
001570* ACTUAL SALES HELD IN MEMORY, SAME SHAPE AS LCRGSTR - MATCHED            
001580* AGAINST EACH DAILY LABOUR DATE AS THE DAY TABLE IS BUILT.               
001590*                                                                         
001600 01  LC-SALES-TABLE.                                                      
001610     03  LC-SALES-COUNT   PIC 9(2)     COMP.                              
001620     03  LC-SALES-ENTRY   OCCURS 31 TIMES                                 
001630                           INDEXED BY LC-SLS-IDX.                         
001640         05  LC-SLS-DATE      PIC 9(8).                                   
001650         05  LC-SLS-AMOUNT    PIC S9(9)V99.                               
001660         05  FILLER           PIC X(2).                                   
001670*                                                                         
001680 01  WS-CURRENT-EMP.                                                      
001690     03  WS-CURR-EMP-ID   PIC 9(5).                                       
001700     03  WS-EMP-TAB-SUB   PIC 9(4)    COMP.                               
001710     03  WS-POS-SUB       PIC 9       COMP.                               
001720     03  WS-DOW-SUB       PIC 9       COMP.                               
001730     03  FILLER           PIC X(2).                                       
001740*                                                                         
001750* RESTAURANT POSITIONS - ONE FILLER PER TITLE, REDEFINED AS A             
001760* TABLE, SAME TRICK AS LCRGSTR.  A PARALLEL THREE LETTER ABBREV           
001770* TABLE CARRIES THE MATRIX COLUMN HEADINGS.                               
001780*                                                                         
001790 01  LC-POSITION-NAMES.                                                   
001800     03  FILLER           PIC X(10)   VALUE "MANAGER".                    
001810     03  FILLER           PIC X(10)   VALUE "CHEF".                       
001820     03  FILLER           PIC X(10)   VALUE "COOK".                       
001830     03  FILLER           PIC X(10)   VALUE "SERVER".                     
001840     03  FILLER           PIC X(10)   VALUE "BARTENDER".                  
001850     03  FILLER           PIC X(10)   VALUE "HOST".                       
001860     03  FILLER           PIC X(10)   VALUE "DISHWASHER".                 
001870     03  FILLER           PIC X(10)   VALUE "BUSSER".                     
001880     03  FILLER           PIC X(10)   VALUE "OTHER".                      
001890 01  LC-POSITION-NAME-TAB REDEFINES LC-POSITION-NAMES.                    
001900     03  LC-POSITION-NAME-ENTRY PIC X(10) OCCURS 9 TIMES.                 
001910*                                                                         
001920 01  LC-POSITION-ABBRS.                                                   
001930     03  FILLER           PIC X(3)    VALUE "MGR".                        
001940     03  FILLER           PIC X(3)    VALUE "CHF".                        
001950     03  FILLER           PIC X(3)    VALUE "COK".                        
001960     03  FILLER           PIC X(3)    VALUE "SVR".                        
001970     03  FILLER           PIC X(3)    VALUE "BAR".                        
001980     03  FILLER           PIC X(3)    VALUE "HST".                        
001990     03  FILLER           PIC X(3)    VALUE "DSH".                        
002000     03  FILLER           PIC X(3)    VALUE "BUS".                        
002010     03  FILLER           PIC X(3)    VALUE "OTH".                        
002020 01  LC-POSITION-ABBR-TAB REDEFINES LC-POSITION-ABBRS.                    
002030     03  LC-POSITION-ABBR PIC X(3)  OCCURS 9 TIMES.                       
002040*                                                                         
002050* DAY OF WEEK NAMES, MONDAY THROUGH SUNDAY, SAME LAYOUT AS LC010.         
002060*                                                                         
002070 01  LC-DAY-NAMES-LIT     PIC X(21)   VALUE                               
002080                           "MONTUEWEDTHUFRISATSUN".                       
002090 01  LC-DAY-NAME-TAB REDEFINES LC-DAY-NAMES-LIT.                          
002100     03  LC-DAY-NAME-ENTRY PIC X(3)  OCCURS 7 TIMES.                      
002110*                                                                         
002120* THE STAFFING DAY TABLE - ONE ENTRY PER OPEN DAY CARRYING THE            
002130* PER-POSITION HEAD COUNT, BUILT FROM THE DAILY LABOUR FILE AND           
002140* FILLED IN FROM THE COSTED SHIFT FILE - RULE 10/11 WORK FIELDS           
002150* FOLLOW ON THE END OF EACH ENTRY.                                        
002160*                                                                         
002170 01  LC-DAY-TABLE.                                                        
002180     03  LC-DAY-COUNT         PIC 9(2)   COMP.                            
002190     03  LC-DAY-ENTRY         OCCURS 31 TIMES                             
002200                               INDEXED BY LC-DAY-IDX.                     
002210         05  LC-DAY-DATE          PIC 9(8).                               
002220         05  LC-DAY-NUM           PIC 9.                                  
002230         05  LC-DAY-TOTAL-STAFF   PIC 9(3)    COMP.                       
002240         05  LC-DAY-POS-COUNT     PIC 9(3)    COMP                        
002250                                   OCCURS 9 TIMES.                        
002260         05  LC-DAY-ACT-SALES     PIC S9(9)V99.                           
002270         05  LC-DAY-SALES-SW      PIC X.                                  
002280             88  LC-DAY-HAS-SALES     VALUE "Y".                          
002290         05  LC-DAY-SPS           PIC S9(7)V99.                           
002300     03  FILLER                PIC X(4).                                  
002310*                                                                         
002320* DAY OF WEEK AVERAGE WORK AREA - RULE STEP 3.                            
002330*                                                                         
002340 01  WS-DOW-TOTALS.                                                       
002350     03  WS-DOW-ENTRY         OCCURS 7 TIMES.                             
002360         05  WS-DOW-STAFF-SUM     PIC 9(5)   COMP.                        
002370         05  WS-DOW-DAY-COUNT     PIC 9(3)   COMP.                        
002380     03  FILLER                PIC X(4).                                  
002390*                                                                         
002400* POSITION PERIOD TOTALS - RULE STEP 3, REPORT SECTION 3.                 
002410*                                                                         
002420 01  WS-POS-PERIOD-TOTALS.                                                
002430     03  WS-POS-PERIOD-COUNT  PIC 9(5)   COMP                             
002440                               OCCURS 9 TIMES.                            
002450     03  WS-POS-GRAND-TOTAL   PIC 9(5)   COMP.                            
002460     03  FILLER                PIC X(4).                                  
002470*                                                                         
002480* SALES PER STAFF WORK AREAS - RULES 10 AND 11.                           
002490*                                                                         
002500 01  WS-SPS-WORK.                                                         
002510     03  WS-SPS-SUM           PIC S9(9)V99.                               
002520     03  WS-SPS-DAY-COUNT     PIC 9(3)   COMP.                            
002530     03  WS-PERIOD-AVG-SPS    PIC S9(7)V99.                               
002540     03  WS-OPT-STAFF         PIC S9(5)  COMP.                            
002550     03  WS-STAFF-DIFF        PIC S9(5)  COMP.                            
002560     03  FILLER               PIC X(4).                                   
002570*                                                                         
002580 01  LC-WS-DATE-WORK.                                                     
002590     03  LC-WS-DATE-8         PIC 9(8).                                   
002600     03  LC-WS-DATE-PARTS REDEFINES LC-WS-DATE-8.                         
002610         05  LC-WS-DATE-YYYY      PIC 9(4).                               
002620         05  LC-WS-DATE-MM        PIC 9(2).                               
002630         05  LC-WS-DATE-DD        PIC 9(2).                               
002640     03  FILLER                PIC X(4).                                  
002650*                                                                         
002660 01  WS-MATRIX-EDIT.                                                      
002670     03  WS-ME-DATE           PIC X(5).                                   
002680     03  WS-ME-COUNT          PIC ZZ9.                                    
002690     03  WS-ME-PCT            PIC ZZ9.99.                                 
002700     03  WS-ME-SALES          PIC $ZZZ,ZZ9.99.                            
002710     03  WS-ME-SPS            PIC $ZZ,ZZ9.99.                             
002720     03  FILLER               PIC X(4).                                   
002730*                                                                         
002740 PROCEDURE DIVISION.                                                      
002750*====================================                                     
002760*                                                                         
002770 AA000-MAIN SECTION.                                                      
002780*********************                                                     
002790*                                                                         
002800     PERFORM  AA010-OPEN-FILES.                                           
002810     PERFORM  AA020-READ-SETTINGS.                                        
002820     PERFORM  AA030-LOAD-EMPLOYEES.                                       
002830     PERFORM  AA040-LOAD-SALES.                                           
002840     PERFORM  BB010-LOAD-DAY-TABLE.                                       
002850     PERFORM  BB040-FILL-POSITION-COUNTS.                                 
002860     PERFORM  CC010-PRINT-MATRIX.                                         
002870     PERFORM  DD010-PRINT-DOW-AVERAGES.                                   
002880     PERFORM  EE010-PRINT-POSITION-SPREAD.                                
002890     PERFORM  FF010-PRINT-SALES-PER-STAFF.                                
002900     PERFORM  AA090-CLOSE-FILES.                                          
002910     STOP     RUN.                                                        
002920*                                                                         
002930 AA010-OPEN-FILES SECTION.                                                
002940*****************************                                             
002950*                                                                         
002960     OPEN     INPUT  SETTINGS-FILE.                                       
002970     OPEN     INPUT  EMPLOYEE-FILE.                                       
002980     OPEN     INPUT  ACTUAL-SALES-FILE.                                   
002990     OPEN     INPUT  DAILY-LABOR-FILE.                                    
003000     IF       WS-DLB-STATUS NOT = "00"                                    
003010              DISPLAY "STFPRINT - NO DAILY LABOR FILE - ABANDONED"        
003020              STOP RUN                                                    
003030     END-IF.                                                              
003040     OPEN     INPUT  COSTED-SHIFT-FILE.                                   
003050     OPEN     OUTPUT STAFFING-REPORT-FILE.                                
003060*                                                                         
003070 AA010-EXIT.                                                              
003080     EXIT     SECTION.                                                    
003090*                                                                         
003100 AA020-READ-SETTINGS SECTION.                                             
003110*****************************                                             
003120*                                                                         
003130* DEFAULTS PER RULE 14, THEN A FOUND RECORD OVERWRITES THEM -             
003140* CLOSED DAY FLAGS ARE TESTED DEFENSIVELY IN BB050-POST-ONE-SHIFT         
003150* BELOW BEFORE A SHIFT IS COUNTED INTO THE MATRIX, THOUGH THE             
003160* COSTED SHIFT FILE SHOULD ALREADY CARRY NO CLOSED DAY SHIFTS             
003170* (LC010 DROPS THEM AT SOURCE - RULE 12).                                 
003180*                                                                         
003190     MOVE     "MY RESTAURANT" TO LC-SET-NAME.                             
003200     MOVE     25.00 TO LC-SET-LABOR-GOAL-PCT.                             
003210     MOVE     "NNNNNNN" TO LC-SET-CLOSED-DAYS.                            
003220     READ     SETTINGS-FILE                                               
003230         AT END                                                           
003240              CONTINUE                                                    
003250     END-READ.                                                            
003260*                                                                         
003270 AA020-EXIT.                                                              
003280     EXIT     SECTION.                                                    
003290*                                                                         
003300 AA030-LOAD-EMPLOYEES SECTION.                                            
003310*****************************                                             
003320*                                                                         
003330     MOVE     ZERO          TO LC-EMP-TAB-COUNT.                          
003340     PERFORM  AA031-READ-EMPLOYEE.                                        
003350     PERFORM  AA032-ADD-EMPLOYEE UNTIL LC-EMP-FILE-EOF.                   
003360*                                                                         
003370 AA030-EXIT.                                                              
003380     EXIT     SECTION.                                                    
003390*                                                                         
003400 AA031-READ-EMPLOYEE SECTION.                                             
003410*****************************                                             
003420*                                                                         
003430     READ     EMPLOYEE-FILE                                               
003440         AT END                                                           
003450              SET LC-EMP-FILE-EOF TO TRUE                                 
003460     END-READ.                                                            
003470*                                                                         
003480 AA031-EXIT.                                                              
003490     EXIT     SECTION.                                                    
003500*                                                                         
003510 AA032-ADD-EMPLOYEE SECTION.                                              
003520*****************************                                             
003530*                                                                         
003540     IF       LC-EMP-IS-ACTIVE                                            
003550              ADD  1 TO LC-EMP-TAB-COUNT                                  
003560              MOVE LC-EMP-ID TO                                           
003570                   LC-TAB-EMP-ID (LC-EMP-TAB-COUNT)                       
003580              MOVE LC-EMP-NAME TO                                         
003590                   LC-TAB-EMP-NAME (LC-EMP-TAB-COUNT)                     
003600              MOVE LC-EMP-POSITION TO                                     
003610                   LC-TAB-EMP-POSITION (LC-EMP-TAB-COUNT)                 
003620              MOVE LC-EMP-PAY-TYPE TO                                     
003630                   LC-TAB-EMP-PAY-TYPE (LC-EMP-TAB-COUNT)                 
003640              MOVE LC-EMP-PAY-RATE TO                                     
003650                   LC-TAB-EMP-PAY-RATE (LC-EMP-TAB-COUNT)                 
003660              MOVE LC-EMP-WEEKLY-HOURS TO                                 
003670                   LC-TAB-EMP-WEEKLY-HRS (LC-EMP-TAB-COUNT)               
003680     END-IF.                                                              
003690     PERFORM  AA031-READ-EMPLOYEE.                                        
003700*                                                                         
003710 AA032-EXIT.                                                              
003720     EXIT     SECTION.                                                    
003730*                                                                         
003740 AA040-LOAD-SALES SECTION.                                                
003750*****************************                                             
003760*                                                                         
003770     MOVE     ZERO          TO LC-SALES-COUNT.                            
003780     IF       WS-ACT-STATUS NOT = "00"                                    
003790              SET LC-ACT-FILE-EOF TO TRUE.                                
003800     PERFORM  AA041-READ-SALES.                                           
003810     PERFORM  AA042-ADD-SALES UNTIL LC-ACT-FILE-EOF.                      
003820*                                                                         
003830 AA040-EXIT.                                                              
003840     EXIT     SECTION.                                                    
003850*                                                                         
003860 AA041-READ-SALES SECTION.                                                
003870*****************************                                             
003880*                                                                         
003890     IF       LC-ACT-FILE-EOF                                             
003900              GO TO AA041-EXIT.                                           
003910     READ     ACTUAL-SALES-FILE                                           
003920         AT END                                                           
003930              SET LC-ACT-FILE-EOF TO TRUE                                 
003940     END-READ.                                                            
003950*                                                                         
003960 AA041-EXIT.                                                              
003970     EXIT     SECTION.                                                    
003980*                                                                         
003990 AA042-ADD-SALES SECTION.                                                 
004000*****************************                                             
004010*                                                                         
004020     IF       LC-SALES-COUNT < 31                                         
004030              ADD  1 TO LC-SALES-COUNT                                    
004040              SET  LC-SLS-IDX TO LC-SALES-COUNT                           
004050              MOVE LC-ACT-DATE  TO LC-SLS-DATE (LC-SLS-IDX)               
004060              MOVE LC-ACT-SALES TO LC-SLS-AMOUNT (LC-SLS-IDX)             
004070     END-IF.                                                              
004080     PERFORM  AA041-READ-SALES.                                           
004090*                                                                         
004100 AA042-EXIT.                                                              
004110     EXIT     SECTION.                                                    
004120*                                                                         
004130 AA050-FIND-SALES SECTION.                                                
004140*****************************                                             
004150*                                                                         
004160     MOVE     ZERO TO LC-DAY-ACT-SALES (LC-DAY-IDX).                      
004170     IF       LC-SALES-COUNT = ZERO                                       
004180              GO TO AA050-EXIT.                                           
004190     SET      LC-SLS-IDX TO 1.                                            
004200     SEARCH   LC-SALES-ENTRY                                              
004210         AT END                                                           
004220              CONTINUE                                                    
004230         WHEN LC-SLS-DATE (LC-SLS-IDX) = LC-DAY-DATE (LC-DAY-IDX)         
004240              MOVE LC-SLS-AMOUNT (LC-SLS-IDX) TO                          
004250                   LC-DAY-ACT-SALES (LC-DAY-IDX)                          
004260              IF LC-SLS-AMOUNT (LC-SLS-IDX) > ZERO                        
004270                       SET LC-DAY-HAS-SALES (LC-DAY-IDX) TO TRUE          
004280              END-IF                                                      
004290     END-SEARCH.                                                          
004300*                                                                         
004310 AA050-EXIT.                                                              
004320     EXIT     SECTION.                                                    
004330*                                                                         
004340 AA090-CLOSE-FILES SECTION.                                               
004350*****************************                                             
004360*                                                                         
004370     CLOSE    SETTINGS-FILE                                               
004380              EMPLOYEE-FILE                                               
004390              ACTUAL-SALES-FILE                                           
004400              DAILY-LABOR-FILE                                            
004410              COSTED-SHIFT-FILE                                           
004420              STAFFING-REPORT-FILE.                                       
004430*                                                                         
004440 AA090-EXIT.                                                              
004450     EXIT     SECTION.                                                    
004460*                                                                         
004470 BB010-LOAD-DAY-TABLE SECTION.                                            
004480*****************************                                             
004490*                                                                         
004500* ONE ENTRY PER RECORD ON THE DAILY LABOUR FILE - THESE ARE               
004510* ALREADY THE OPEN DAYS WITH LABOUR, IN DATE ORDER, SINCE LC010           
004520* WRITES THEM MONDAY THROUGH SUNDAY.                                      
004530*                                                                         
004540     MOVE     ZERO TO LC-DAY-COUNT.                                       
004550     PERFORM  BB011-READ-DAILY.                                           
004560     PERFORM  BB020-ADD-DAY-ENTRY UNTIL LC-DLB-EOF.                       
004570*                                                                         
004580 BB010-EXIT.                                                              
004590     EXIT     SECTION.                                                    
004600*                                                                         
004610 BB011-READ-DAILY SECTION.                                                
004620*****************************                                             
004630*                                                                         
004640     READ     DAILY-LABOR-FILE                                            
004650         AT END                                                           
004660              SET LC-DLB-EOF TO TRUE                                      
004670     END-READ.                                                            
004680*                                                                         
004690 BB011-EXIT.                                                              
004700     EXIT     SECTION.                                                    
004710*                                                                         
004720 BB020-ADD-DAY-ENTRY SECTION.                                             
004730*****************************                                             
004740*                                                                         
004750     IF       LC-DAY-COUNT < 31                                           
004760              ADD  1 TO LC-DAY-COUNT                                      
004770              SET  LC-DAY-IDX TO LC-DAY-COUNT                             
004780              MOVE LC-LBC-DATE TO LC-DAY-DATE (LC-DAY-IDX)                
004790              MOVE LC-LBC-DAY-NUM TO LC-DAY-NUM (LC-DAY-IDX)              
004800              MOVE ZERO TO LC-DAY-TOTAL-STAFF (LC-DAY-IDX)                
004810              MOVE ZERO TO LC-DAY-POS-COUNT (LC-DAY-IDX, 1)               
004820              MOVE "N" TO LC-DAY-SALES-SW (LC-DAY-IDX)                    
004830              PERFORM BB030-CLEAR-POS-COUNTS                              
004840                  VARYING WS-POS-SUB FROM 1 BY 1                          
004850                  UNTIL   WS-POS-SUB > 9                                  
004860              PERFORM AA050-FIND-SALES                                    
004870     END-IF.                                                              
004880     PERFORM  BB011-READ-DAILY.                                           
004890*                                                                         
004900 BB020-EXIT.                                                              
004910     EXIT     SECTION.                                                    
004920*                                                                         
004930 BB030-CLEAR-POS-COUNTS SECTION.                                          
004940*****************************                                             
004950*                                                                         
004960     MOVE     ZERO TO LC-DAY-POS-COUNT (LC-DAY-IDX, WS-POS-SUB).          
004970*                                                                         
004980 BB030-EXIT.                                                              
004990     EXIT     SECTION.                                                    
005000*                                                                         
005010 BB040-FILL-POSITION-COUNTS SECTION.                                      
005020*****************************                                             
005030*                                                                         
005040* ONE PASS OF THE COSTED SHIFT FILE - FOR EACH SHIFT, FIND THE            
005050* MATCHING DAY ENTRY AND THE EMPLOYEE'S POSITION AND BUMP THE             
005060* CELL - RULE STEP 2.                                                     
005070*                                                                         
005080     PERFORM  BB041-READ-CSH.                                             
005090     PERFORM  BB050-POST-ONE-SHIFT UNTIL LC-CSH-EOF.                      
005100*                                                                         
005110 BB040-EXIT.                                                              
005120     EXIT     SECTION.                                                    
005130*                                                                         
005140 BB041-READ-CSH SECTION.                                                  
005150*****************************                                             
005160*                                                                         
005170     READ     COSTED-SHIFT-FILE                                           
005180         AT END                                                           
005190              SET LC-CSH-EOF TO TRUE                                      
005200     END-READ.                                                            
005210*                                                                         
005220 BB041-EXIT.                                                              
005230     EXIT     SECTION.                                                    
005240*                                                                         
005250 BB050-POST-ONE-SHIFT SECTION.                                            
005260*****************************                                             
005270*                                                                         
005280* THE CLOSED-DAY TEST BELOW IS A SECOND LINE OF DEFENCE FOR RULE          
005290* 12 - LC010 ALREADY DROPS CLOSED-DAY SHIFTS WHEN IT BUILDS THE           
005300* COSTED SHIFT FILE, SO THIS SHOULD NEVER ACTUALLY FIRE, BUT THE          
005310* MATRIX MUST NOT COUNT A CLOSED-DAY SHIFT IF IT EVER DID.                
005320*                                                                         
005330     IF       LC-CSH-HOURS = ZERO                                         
005340              GO TO BB050-SKIP.                                           
005350     MOVE     LC-CSH-EMP-ID TO WS-CURR-EMP-ID.                            
005360     PERFORM  BB060-FIND-EMPLOYEE.                                        
005370     IF       NOT LC-EMP-FOUND                                            
005380              GO TO BB050-SKIP.                                           
005390     PERFORM  BB070-FIND-DAY-ENTRY.                                       
005400     IF       LC-DAY-IDX NOT > LC-DAY-COUNT                               
005410          AND LC-SET-CLOSED-FLAG                                          
005420                   (LC-DAY-NUM (LC-DAY-IDX)) NOT = "Y"                    
005430              PERFORM BB080-FIND-POSITION-SUB                             
005440              IF WS-POS-SUB > ZERO                                        
005450                       ADD 1 TO LC-DAY-POS-COUNT                          
005460                                (LC-DAY-IDX, WS-POS-SUB)                  
005470                       ADD 1 TO LC-DAY-TOTAL-STAFF (LC-DAY-IDX)           
005480              END-IF                                                      
005490     END-IF.                                                              
005500 BB050-SKIP.                                                              
005510     PERFORM  BB041-READ-CSH.                                             
005520*                                                                         
005530 BB050-EXIT.                                                              
005540     EXIT     SECTION.                                                    
005550*                                                                         
005560 BB060-FIND-EMPLOYEE SECTION.                                             
005570*****************************                                             
005580*                                                                         
005590     MOVE     "N" TO WS-EMP-FOUND-SW.                                     
005600     MOVE     ZERO TO WS-EMP-TAB-SUB.                                     
005610     IF       LC-EMP-TAB-COUNT = ZERO                                     
005620              GO TO BB060-EXIT.                                           
005630     SEARCH ALL LC-EMP-TAB-ENTRY                                          
005640         AT END                                                           
005650              CONTINUE                                                    
005660         WHEN LC-TAB-EMP-ID (LC-EMP-IDX) = WS-CURR-EMP-ID                 
005670              MOVE "Y" TO WS-EMP-FOUND-SW                                 
005680              SET  WS-EMP-TAB-SUB TO LC-EMP-IDX                           
005690     END-SEARCH.                                                          
005700*                                                                         
005710 BB060-EXIT.                                                              
005720     EXIT     SECTION.                                                    
005730*                                                                         
005740 BB070-FIND-DAY-ENTRY SECTION.                                            
005750*****************************                                             
005760*                                                                         
005770     SET      LC-DAY-IDX TO 1.                                            
005780     SEARCH   LC-DAY-ENTRY                                                
005790         AT END                                                           
005800              SET LC-DAY-IDX TO LC-DAY-COUNT                              
005810              SET LC-DAY-IDX UP BY 1                                      
005820         WHEN LC-DAY-DATE (LC-DAY-IDX) = LC-CSH-DATE                      
005830              CONTINUE                                                    
005840     END-SEARCH.                                                          
005850*                                                                         
005860 BB070-EXIT.                                                              
005870     EXIT     SECTION.                                                    
005880*                                                                         
005890 BB080-FIND-POSITION-SUB SECTION.                                         
005900*****************************                                             
005910*                                                                         
005920     MOVE     ZERO TO WS-POS-SUB.                                         
005930     PERFORM  BB081-CHECK-ONE-POSITION                                    
005940         VARYING WS-POS-SUB FROM 1 BY 1                                   
005950         UNTIL   WS-POS-SUB > 9                                           
005960              OR LC-TAB-EMP-POSITION (WS-EMP-TAB-SUB) =                   
005970                 LC-POSITION-NAME-ENTRY (WS-POS-SUB).                     
005980     IF       WS-POS-SUB > 9                                              
005990              MOVE ZERO TO WS-POS-SUB.                                    
006000*                                                                         
006010 BB080-EXIT.                                                              
006020     EXIT     SECTION.                                                    
006030*                                                                         
006040 BB081-CHECK-ONE-POSITION SECTION.                                        
006050*****************************                                             
006060*                                                                         
006070     CONTINUE.                                                            
006080*                                                                         
006090 BB081-EXIT.                                                              
006100     EXIT     SECTION.                                                    
006110*                                                                         
006120 CC010-PRINT-MATRIX SECTION.                                              
006130*****************************                                             
006140*                                                                         
006150* REPORT SECTION 1 - DAY BY POSITION STAFFING MATRIX.                     
006160*                                                                         
006170     MOVE     SPACES TO LC-STAFFING-PRINT-LINE.                           
006180     MOVE     "STAFFING GUIDE" TO LC-STAFFING-PRINT-LINE (1:14).          
006190     WRITE    LC-STAFFING-PRINT-LINE.                                     
006200     MOVE     SPACES TO LC-STAFFING-PRINT-LINE.                           
006210     WRITE    LC-STAFFING-PRINT-LINE.                                     
006220     MOVE     SPACES TO LC-STAFFING-PRINT-LINE.                           
006230     MOVE     "DATE " TO LC-STAFFING-PRINT-LINE (1:5).                    
006240     PERFORM  CC020-PRINT-ONE-HEADING                                     
006250         VARYING WS-POS-SUB FROM 1 BY 1                                   
006260         UNTIL   WS-POS-SUB > 9.                                          
006270     MOVE     "TOTAL" TO LC-STAFFING-PRINT-LINE (52:5).                   
006280     WRITE    LC-STAFFING-PRINT-LINE.                                     
006290     PERFORM  CC030-PRINT-ONE-DAY-ROW                                     
006300         VARYING LC-DAY-IDX FROM 1 BY 1                                   
006310         UNTIL   LC-DAY-IDX > LC-DAY-COUNT.                               
006320     MOVE     SPACES TO LC-STAFFING-PRINT-LINE.                           
006330     WRITE    LC-STAFFING-PRINT-LINE.                                     
006340*                                                                         
006350 CC010-EXIT.                                                              
006360     EXIT     SECTION.                                                    
006370*                                                                         
006380 CC020-PRINT-ONE-HEADING SECTION.                                         
006390*****************************                                             
006400*                                                                         
006410     COMPUTE  WS-EMP-TAB-SUB = 6 + (WS-POS-SUB * 5).                      
006420     MOVE     LC-POSITION-ABBR (WS-POS-SUB) TO                            
006430              LC-STAFFING-PRINT-LINE (WS-EMP-TAB-SUB: 3).                 
006440*                                                                         
006450 CC020-EXIT.                                                              
006460     EXIT     SECTION.                                                    
006470*                                                                         
006480 CC030-PRINT-ONE-DAY-ROW SECTION.                                         
006490*****************************                                             
006500*                                                                         
006510     MOVE     SPACES TO LC-STAFFING-PRINT-LINE.                           
006520     MOVE     LC-DAY-DATE (LC-DAY-IDX) TO LC-WS-DATE-8.                   
006530     MOVE     SPACES TO WS-ME-DATE.                                       
006540     MOVE     LC-WS-DATE-MM TO WS-ME-DATE (1:2).                          
006550     MOVE     "/"           TO WS-ME-DATE (3:1).                          
006560     MOVE     LC-WS-DATE-DD TO WS-ME-DATE (4:2).                          
006570     MOVE     WS-ME-DATE TO LC-STAFFING-PRINT-LINE (1:5).                 
006580     PERFORM  CC040-PRINT-ONE-CELL                                        
006590         VARYING WS-POS-SUB FROM 1 BY 1                                   
006600         UNTIL   WS-POS-SUB > 9.                                          
006610     MOVE     LC-DAY-TOTAL-STAFF (LC-DAY-IDX) TO WS-ME-COUNT.             
006620     MOVE     WS-ME-COUNT TO LC-STAFFING-PRINT-LINE (52:3).               
006630     WRITE    LC-STAFFING-PRINT-LINE.                                     
006640*                                                                         
006650 CC030-EXIT.                                                              
006660     EXIT     SECTION.                                                    
006670*                                                                         
006680 CC040-PRINT-ONE-CELL SECTION.                                            
006690*****************************                                             
006700*                                                                         
006710     COMPUTE  WS-EMP-TAB-SUB = 6 + (WS-POS-SUB * 5).                      
006720     MOVE     LC-DAY-POS-COUNT (LC-DAY-IDX, WS-POS-SUB) TO                
006730              WS-ME-COUNT.                                                
006740     MOVE     WS-ME-COUNT TO                                              
006750              LC-STAFFING-PRINT-LINE (WS-EMP-TAB-SUB: 3).                 
006760*                                                                         
006770 CC040-EXIT.                                                              
006780     EXIT     SECTION.                                                    
006790*                                                                         
006800 DD010-PRINT-DOW-AVERAGES SECTION.                                        
006810*****************************                                             
006820*                                                                         
006830* REPORT SECTION 2 - AVERAGE TOTAL STAFF PER DAY OF WEEK.                 
006840*                                                                         
006850     PERFORM  DD020-CLEAR-DOW-TOTALS                                      
006860         VARYING WS-DOW-SUB FROM 1 BY 1                                   
006870         UNTIL   WS-DOW-SUB > 7.                                          
006880     PERFORM  DD030-ACCUM-ONE-DOW                                         
006890         VARYING LC-DAY-IDX FROM 1 BY 1                                   
006900         UNTIL   LC-DAY-IDX > LC-DAY-COUNT.                               
006910     MOVE     SPACES TO LC-STAFFING-PRINT-LINE.                           
006920     MOVE     "AVERAGE STAFF BY DAY OF WEEK" TO                           
006930              LC-STAFFING-PRINT-LINE (1:28).                              
006940     WRITE    LC-STAFFING-PRINT-LINE.                                     
006950     PERFORM  DD040-PRINT-ONE-DOW                                         
006960         VARYING WS-DOW-SUB FROM 1 BY 1                                   
006970         UNTIL   WS-DOW-SUB > 7.                                          
006980     MOVE     SPACES TO LC-STAFFING-PRINT-LINE.                           
006990     WRITE    LC-STAFFING-PRINT-LINE.                                     
007000*                                                                         
007010 DD010-EXIT.                                                              
007020     EXIT     SECTION.                                                    
007030*                                                                         
007040 DD020-CLEAR-DOW-TOTALS SECTION.                                          
007050*****************************                                             
007060*                                                                         
007070     MOVE     ZERO TO WS-DOW-STAFF-SUM (WS-DOW-SUB)                       
007080                       WS-DOW-DAY-COUNT (WS-DOW-SUB).                     
007090*                                                                         
007100 DD020-EXIT.                                                              
007110     EXIT     SECTION.                                                    
007120*                                                                         
007130 DD030-ACCUM-ONE-DOW SECTION.                                             
007140*****************************                                             
007150*                                                                         
007160     ADD      LC-DAY-TOTAL-STAFF (LC-DAY-IDX) TO                          
007170              WS-DOW-STAFF-SUM (LC-DAY-NUM (LC-DAY-IDX)).                 
007180     ADD      1 TO WS-DOW-DAY-COUNT (LC-DAY-NUM (LC-DAY-IDX)).            
007190*                                                                         
007200 DD030-EXIT.                                                              
007210     EXIT     SECTION.                                                    
007220*                                                                         
007230 DD040-PRINT-ONE-DOW SECTION.                                             
007240*****************************                                             
007250*                                                                         
007260     MOVE     SPACES TO LC-STAFFING-PRINT-LINE.                           
007270     MOVE     LC-DAY-NAME-ENTRY (WS-DOW-SUB) TO                           
007280              LC-STAFFING-PRINT-LINE (1:3).                               
007290     IF       WS-DOW-DAY-COUNT (WS-DOW-SUB) = ZERO                        
007300              MOVE ZERO TO WS-ME-PCT                                      
007310     ELSE                                                                 
007320              COMPUTE WS-ME-PCT ROUNDED =                                 
007330                      WS-DOW-STAFF-SUM (WS-DOW-SUB) /                     
007340                      WS-DOW-DAY-COUNT (WS-DOW-SUB)                       
007350     END-IF.                                                              
007360     MOVE     WS-ME-PCT TO LC-STAFFING-PRINT-LINE (8:6).                  
007370     WRITE    LC-STAFFING-PRINT-LINE.                                     
007380*                                                                         
007390 DD040-EXIT.                                                              
007400     EXIT     SECTION.                                                    
007410*                                                                         
007420 EE010-PRINT-POSITION-SPREAD SECTION.                                     
007430*****************************                                             
007440*                                                                         
007450* REPORT SECTION 3 - POSITION DISTRIBUTION FOR THE PERIOD.                
007460*                                                                         
007470     MOVE     ZERO TO WS-POS-GRAND-TOTAL.                                 
007480     PERFORM  EE020-CLEAR-POS-TOTAL                                       
007490         VARYING WS-POS-SUB FROM 1 BY 1                                   
007500         UNTIL   WS-POS-SUB > 9.                                          
007510     PERFORM  EE030-ACCUM-ONE-DAY-POS                                     
007520         VARYING LC-DAY-IDX FROM 1 BY 1                                   
007530         UNTIL   LC-DAY-IDX > LC-DAY-COUNT.                               
007540     MOVE     SPACES TO LC-STAFFING-PRINT-LINE.                           
007550     MOVE     "POSITION DISTRIBUTION FOR THE PERIOD" TO                   
007560              LC-STAFFING-PRINT-LINE (1:37).                              
007570     WRITE    LC-STAFFING-PRINT-LINE.                                     
007580     PERFORM  EE040-PRINT-ONE-POSITION                                    
007590         VARYING WS-POS-SUB FROM 1 BY 1                                   
007600         UNTIL   WS-POS-SUB > 9.                                          
007610     MOVE     SPACES TO LC-STAFFING-PRINT-LINE.                           
007620     WRITE    LC-STAFFING-PRINT-LINE.                                     
007630*                                                                         
007640 EE010-EXIT.                                                              
007650     EXIT     SECTION.                                                    
007660*                                                                         
007670 EE020-CLEAR-POS-TOTAL SECTION.                                           
007680*****************************                                             
007690*                                                                         
007700     MOVE     ZERO TO WS-POS-PERIOD-COUNT (WS-POS-SUB).                   
007710*                                                                         
007720 EE020-EXIT.                                                              
007730     EXIT     SECTION.                                                    
007740*                                                                         
007750 EE030-ACCUM-ONE-DAY-POS SECTION.                                         
007760*****************************                                             
007770*                                                                         
007780     PERFORM  EE031-ACCUM-ONE-CELL                                        
007790         VARYING WS-POS-SUB FROM 1 BY 1                                   
007800         UNTIL   WS-POS-SUB > 9.                                          
007810*                                                                         
007820 EE030-EXIT.                                                              
007830     EXIT     SECTION.                                                    
007840*                                                                         
007850 EE031-ACCUM-ONE-CELL SECTION.                                            
007860*****************************                                             
007870*                                                                         
007880     ADD      LC-DAY-POS-COUNT (LC-DAY-IDX, WS-POS-SUB) TO                
007890              WS-POS-PERIOD-COUNT (WS-POS-SUB).                           
007900     ADD      LC-DAY-POS-COUNT (LC-DAY-IDX, WS-POS-SUB) TO                
007910              WS-POS-GRAND-TOTAL.                                         
007920*                                                                         
007930 EE031-EXIT.                                                              
007940     EXIT     SECTION.                                                    
007950*                                                                         
007960 EE040-PRINT-ONE-POSITION SECTION.                                        
007970*****************************                                             
007980*                                                                         
007990     MOVE     SPACES TO LC-STAFFING-PRINT-LINE.                           
008000     MOVE     LC-POSITION-NAME-ENTRY (WS-POS-SUB) TO                      
008010              LC-STAFFING-PRINT-LINE (1:10).                              
008020     MOVE     WS-POS-PERIOD-COUNT (WS-POS-SUB) TO WS-ME-COUNT.            
008030     MOVE     WS-ME-COUNT TO LC-STAFFING-PRINT-LINE (13:3).               
008040     IF       WS-POS-GRAND-TOTAL = ZERO                                   
008050              MOVE ZERO TO WS-ME-PCT                                      
008060     ELSE                                                                 
008070              COMPUTE WS-ME-PCT ROUNDED =                                 
008080                      WS-POS-PERIOD-COUNT (WS-POS-SUB) * 100 /            
008090                      WS-POS-GRAND-TOTAL                                  
008100     END-IF.                                                              
008110     MOVE     WS-ME-PCT TO LC-STAFFING-PRINT-LINE (18:6).                 
008120     MOVE     "PCT" TO LC-STAFFING-PRINT-LINE (25:3).                     
008130     WRITE    LC-STAFFING-PRINT-LINE.                                     
008140*                                                                         
008150 EE040-EXIT.                                                              
008160     EXIT     SECTION.                                                    
008170*                                                                         
008180 FF010-PRINT-SALES-PER-STAFF SECTION.                                     
008190*****************************                                             
008200*                                                                         
008210* REPORT SECTION 4 - ONLY WHEN THE TILL SYSTEM GAVE US ACTUAL             
008220* SALES FOR AT LEAST ONE OPEN DAY - RULES 10 AND 11.                      
008230*                                                                         
008240     MOVE     ZERO TO WS-SPS-SUM WS-SPS-DAY-COUNT.                        
008250     PERFORM  FF020-CALC-ONE-DAY-SPS                                      
008260         VARYING LC-DAY-IDX FROM 1 BY 1                                   
008270         UNTIL   LC-DAY-IDX > LC-DAY-COUNT.                               
008280     IF       WS-SPS-DAY-COUNT = ZERO                                     
008290              GO TO FF010-EXIT.                                           
008300     COMPUTE  WS-PERIOD-AVG-SPS ROUNDED =                                 
008310              WS-SPS-SUM / WS-SPS-DAY-COUNT.                              
008320     MOVE     SPACES TO LC-STAFFING-PRINT-LINE.                           
008330     MOVE     "SALES PER STAFF BY DAY" TO                                 
008340              LC-STAFFING-PRINT-LINE (1:22).                              
008350     WRITE    LC-STAFFING-PRINT-LINE.                                     
008360     PERFORM  FF030-PRINT-ONE-DAY-SPS                                     
008370         VARYING LC-DAY-IDX FROM 1 BY 1                                   
008380         UNTIL   LC-DAY-IDX > LC-DAY-COUNT.                               
008390     MOVE     SPACES TO LC-STAFFING-PRINT-LINE.                           
008400     MOVE     "PERIOD AVERAGE SALES PER STAFF . ." TO                     
008410              LC-STAFFING-PRINT-LINE (1:35).                              
008420     MOVE     WS-PERIOD-AVG-SPS TO WS-ME-SPS.                             
008430     MOVE     WS-ME-SPS TO LC-STAFFING-PRINT-LINE (37:10).                
008440     WRITE    LC-STAFFING-PRINT-LINE.                                     
008450     MOVE     SPACES TO LC-STAFFING-PRINT-LINE.                           
008460     WRITE    LC-STAFFING-PRINT-LINE.                                     
008470     MOVE     "DAY   CURRENT  OPTIMAL  DIFFERENCE  ACTION" TO             
008480              LC-STAFFING-PRINT-LINE (1:43).                              
008490     WRITE    LC-STAFFING-PRINT-LINE.                                     
008500     PERFORM  FF040-PRINT-ONE-RECOMMEND                                   
008510         VARYING LC-DAY-IDX FROM 1 BY 1                                   
008520         UNTIL   LC-DAY-IDX > LC-DAY-COUNT.                               
008530     MOVE     SPACES TO LC-STAFFING-PRINT-LINE.                           
008540     WRITE    LC-STAFFING-PRINT-LINE.                                     
008550*                                                                         
008560 FF010-EXIT.                                                              
008570     EXIT     SECTION.                                                    
008580*                                                                         
008590 FF020-CALC-ONE-DAY-SPS SECTION.                                          
008600*****************************                                             
008610*                                                                         
008620     MOVE     ZERO TO LC-DAY-SPS (LC-DAY-IDX).                            
008630     IF       NOT LC-DAY-HAS-SALES (LC-DAY-IDX)                           
008640              GO TO FF020-EXIT.                                           
008650     IF       LC-DAY-TOTAL-STAFF (LC-DAY-IDX) = ZERO                      
008660              GO TO FF020-EXIT.                                           
008670     COMPUTE  LC-DAY-SPS (LC-DAY-IDX) ROUNDED =                           
008680              LC-DAY-ACT-SALES (LC-DAY-IDX) /                             
008690              LC-DAY-TOTAL-STAFF (LC-DAY-IDX).                            
008700     ADD      LC-DAY-SPS (LC-DAY-IDX) TO WS-SPS-SUM.                      
008710     ADD      1 TO WS-SPS-DAY-COUNT.                                      
008720*                                                                         
008730 FF020-EXIT.                                                              
008740     EXIT     SECTION.                                                    
008750*                                                                         
008760 FF030-PRINT-ONE-DAY-SPS SECTION.                                         
008770*****************************                                             
008780*                                                                         
008790     IF       NOT LC-DAY-HAS-SALES (LC-DAY-IDX)                           
008800              GO TO FF030-EXIT.                                           
008810     MOVE     SPACES TO LC-STAFFING-PRINT-LINE.                           
008820     MOVE     LC-DAY-DATE (LC-DAY-IDX) TO LC-WS-DATE-8.                   
008830     MOVE     SPACES TO WS-ME-DATE.                                       
008840     MOVE     LC-WS-DATE-MM TO WS-ME-DATE (1:2).                          
008850     MOVE     "/"           TO WS-ME-DATE (3:1).                          
008860     MOVE     LC-WS-DATE-DD TO WS-ME-DATE (4:2).                          
008870     MOVE     WS-ME-DATE TO LC-STAFFING-PRINT-LINE (1:5).                 
008880     MOVE     LC-DAY-SPS (LC-DAY-IDX) TO WS-ME-SPS.                       
008890     MOVE     WS-ME-SPS TO LC-STAFFING-PRINT-LINE (8:10).                 
008900     WRITE    LC-STAFFING-PRINT-LINE.                                     
008910*                                                                         
008920 FF030-EXIT.                                                              
008930     EXIT     SECTION.                                                    
008940*                                                                         
008950 FF040-PRINT-ONE-RECOMMEND SECTION.                                       
008960*****************************                                             
008970*                                                                         
008980     IF       NOT LC-DAY-HAS-SALES (LC-DAY-IDX)                           
008990              GO TO FF040-EXIT.                                           
009000     IF       WS-PERIOD-AVG-SPS = ZERO                                    
009010              MOVE ZERO TO WS-OPT-STAFF                                   
009020     ELSE                                                                 
009030              COMPUTE WS-OPT-STAFF ROUNDED =                              
009040                      LC-DAY-ACT-SALES (LC-DAY-IDX) /                     
009050                      WS-PERIOD-AVG-SPS                                   
009060     END-IF.                                                              
009070     COMPUTE  WS-STAFF-DIFF =                                             
009080              WS-OPT-STAFF - LC-DAY-TOTAL-STAFF (LC-DAY-IDX).             
009090     MOVE     SPACES TO LC-STAFFING-PRINT-LINE.                           
009100     MOVE     LC-DAY-DATE (LC-DAY-IDX) TO LC-WS-DATE-8.                   
009110     MOVE     SPACES TO WS-ME-DATE.                                       
009120     MOVE     LC-WS-DATE-MM TO WS-ME-DATE (1:2).                          
009130     MOVE     "/"           TO WS-ME-DATE (3:1).                          
009140     MOVE     LC-WS-DATE-DD TO WS-ME-DATE (4:2).                          
009150     MOVE     WS-ME-DATE TO LC-STAFFING-PRINT-LINE (1:5).                 
009160     MOVE     LC-DAY-TOTAL-STAFF (LC-DAY-IDX) TO WS-ME-COUNT.             
009170     MOVE     WS-ME-COUNT TO LC-STAFFING-PRINT-LINE (10:3).               
009180     MOVE     WS-OPT-STAFF TO WS-ME-COUNT.                                
009190     MOVE     WS-ME-COUNT TO LC-STAFFING-PRINT-LINE (19:3).               
009200     MOVE     WS-STAFF-DIFF TO WS-ME-COUNT.                               
009210     MOVE     WS-ME-COUNT TO LC-STAFFING-PRINT-LINE (29:3).               
009220     IF       WS-STAFF-DIFF > ZERO                                        
009230              MOVE "INCREASE" TO LC-STAFFING-PRINT-LINE (37:8)            
009240     ELSE                                                                 
009250              IF WS-STAFF-DIFF < ZERO                                     
009260                       MOVE "DECREASE" TO                                 
009270                            LC-STAFFING-PRINT-LINE (37:8)                 
009280              ELSE                                                        
009290                       MOVE "NO CHANGE" TO                                
009300                            LC-STAFFING-PRINT-LINE (37:9)                 
009310              END-IF                                                      
009320     END-IF.                                                              
009330     WRITE    LC-STAFFING-PRINT-LINE.                                     
009340*                                                                         
009350 FF040-EXIT.                                                              
009360     EXIT     SECTION.                                                    
009370*                                                                         
