000100*****************************************************************         
000110*                                                               *         
000120*        WEEKLY LABOUR COST CALCULATOR AND SCHEDULE BATCH       *         
000130*                RESTAURANT LABOUR SCHEDULING SUITE             *         
000140*                                                               *         
000150*****************************************************************         
000160*                                                                         
000170 IDENTIFICATION DIVISION.                                                 
000180*================================                                         
000190*                                                                         
000200     PROGRAM-ID.        LC010.                                            
000210*                                                                         
000220*    AUTHOR.            D K PARKER FOR APPLEWOOD COMPUTERS.               
000230*    INSTALLATION.      APPLEWOOD COMPUTERS - CROYDON.                    
000240*    DATE-WRITTEN.      22/04/1986.                                       
000250*    DATE-COMPILED.                                                       
000260*    SECURITY.          COPYRIGHT (C) 1986-2026 & LATER, V B COEN.        
000270*                       DISTRIBUTED UNDER THE GNU GENERAL PUBLIC          
000280*                       LICENSE.  SEE FILE COPYING FOR DETAILS.           
000290*                                                                         
000300*    REMARKS.           WEEKLY BATCH - READS THE SETTINGS, STAFF          
000310*                       AND SHIFT SCHEDULE FILES, COSTS EVERY             
000320*                       SHIFT (HOURLY WITH OVERTIME, SALARIED BY          
000330*                       DAILY SHARE), BUILDS THE DAILY LABOUR             
000340*                       FILE AND PRINTS THE WEEKLY SCHEDULE               
000350*                       SUMMARY.  ORIGINALLY A WAGES ATTENDANCE           
000360*                       SUMMARY, RE-TASKED - SEE CHANGES BELOW.           
000370*                                                                         
000380*    VERSION.           SEE PROG-NAME IN WS.                              
000390*    CALLED MODULES.    MAPS05.                                           
000400*    FUNCTIONS USED.    NONE.                                             
000410*                                                                         
000420* CHANGES:                                                                
000430* 22/04/86 DKP -     CREATED AS THE WEEKLY ATTENDANCE SUMMARY      TKT0061
000440*                    FOR THE CANTEEN WAGES RUN.                           
000450* 30/09/91 DKP - .02 OVERTIME SPLIT MOVED OFF A FLAT 8 HOUR DAY    TKT0118
000460*                    ONTO THE 40 HOUR WEEK, AS PAID BY PAYROLL.           
000470* 14/02/98 JRT - .03 Y2K REVIEW - ALL DATES HELD AS 9(8) CCYY      TKT0239
000480*                    FORM ALREADY, NO 2-DIGIT YEAR FIELDS FOUND.          
000490* 11/01/26 VBC - 1.0 TAKEN INTO THE RESTAURANT LABOUR              TKT1043
000500*                    SCHEDULING WORK AS LC010.  RECORD LAYOUTS,           
000510*                    SETTINGS READ AND SHIFT PARSING (CALLS               
000520*                    MAPS05 NOW) ALL REWRITTEN FOR THE NEW FILES.         
000530* 19/01/26 VBC -   1 SALARY PRORATION ADDED - RULE 4 OF THE        TKT1044
000540*                    COSTING SPEC - PREVIOUSLY HOURLY STAFF ONLY.         
000550* 02/02/26 VBC -   2 REQUIRED SALES AND PROJECTED LABOUR PERCENT   TKT1047
000560*                    ADDED TO THE SCHEDULE SUMMARY - RULE 5/6.            
000570* 23/01/26 VBC -   3 CLOSED DAY EXCLUSION ADDED - RULE 12 - USES   TKT1048
000580*                    THE NEW CLOSED-DAY TABLE IN WSLCSET.                 
000590*                                                                         
000600******************************************************************        
000610*                                                                         
000620* COPYRIGHT NOTICE.                                                       
000630* ****************                                                        
000640*                                                                         
000650* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES & WAS UPDATED        
000660* 2024-04-16.                                                             
000670*                                                                         
000680* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS            
000690* RESTAURANT LABOUR SCHEDULING SUITE AND ARE COPYRIGHT (C)                
000700* VINCENT B COEN. 1976-2026 AND LATER.                                    
000710*                                                                         
000720* THIS PROGRAM IS NOW FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND          
000730* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS          
000740* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER          
000750* AS REVISED FOR PERSONAL USAGE ONLY, INCLUDING USE WITHIN A              
000760* BUSINESS BUT WITHOUT REPACKAGING OR FOR RESALE IN ANY WAY.              
000770*                                                                         
000780* THE SUITE IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT        
000790* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF              
000800* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.  SEE THE           
000810* GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.                            
000820*                                                                         
000830******************************************************************        
000840*                                                                         
000850 ENVIRONMENT DIVISION.                                                    
000860*================================                                         
000870*                                                                         
000880 COPY "ENVDIV.COB".                                                       
000890 INPUT-OUTPUT SECTION.                                                    
000900*-----------------------                                                  
000910 FILE-CONTROL.                                                            
000920     SELECT SETTINGS-FILE                                                 
000930            ASSIGN TO SETFILE                                             
000940            ORGANIZATION IS LINE SEQUENTIAL                               
000950            FILE STATUS IS WS-SET-STATUS.                                 
000960     SELECT EMPLOYEE-FILE                                                 
000970            ASSIGN TO EMPFILE                                             
000980            ORGANIZATION IS LINE SEQUENTIAL                               
000990            FILE STATUS IS WS-EMP-STATUS.                                 
001000     SELECT SHIFT-FILE                                                    
001010            ASSIGN TO SHFFILE                                             
001020            ORGANIZATION IS LINE SEQUENTIAL                               
001030            FILE STATUS IS WS-SHF-STATUS.                                 
001040     SELECT COSTED-SHIFT-FILE                                             
001050            ASSIGN TO CSHFILE                                             
001060            ORGANIZATION IS LINE SEQUENTIAL                               
001070            FILE STATUS IS WS-CSH-STATUS.                                 
001080     SELECT DAILY-LABOR-FILE                                              
001090            ASSIGN TO DLBFILE                                             
001100            ORGANIZATION IS LINE SEQUENTIAL                               
001110            FILE STATUS IS WS-DLB-STATUS.                                 
001120     SELECT SCHEDULE-REPORT-FILE                                          
001130            ASSIGN TO RPTFILE                                             
001140            ORGANIZATION IS LINE SEQUENTIAL                               
001150            FILE STATUS IS WS-RPT-STATUS.                                 
001160*                                                                         
001170 DATA DIVISION.                                                           
001180*================================                                         
001190*                                                                         
001200 FILE SECTION.                                                            
001210*-----------------------                                                  
001220 FD  SETTINGS-FILE.                                                       
001230 COPY "WSLCSET.COB".                                                      
001240*                                                                         
001250 FD  EMPLOYEE-FILE.                                                       
001260 COPY "WSLCEMP.COB".                                                      
001270*                                                                         
001280 FD  SHIFT-FILE.                                                          
001290 COPY "WSLCSHF.COB".                                                      
001300*                                                                         
001310 FD  COSTED-SHIFT-FILE.                                                   
001320 COPY "WSLCCSH.COB".                                                      
001330*                                                                         
001340 FD  DAILY-LABOR-FILE.                                                    
001350 COPY "WSLCDLB.COB".                                                      
001360*                                                                         
001370 FD  SCHEDULE-REPORT-FILE.                                                
001380 01  LC-SCHEDULE-PRINT-LINE.                                              
001390     03  LC-SCHEDULE-PRINT-DATA PIC X(131).                               
001400     03  FILLER                 PIC X(1).                                 
001410*                                                                         
001420 WORKING-STORAGE SECTION.                                                 
001430*-----------------------                                                  
001440 77  PROG-NAME            PIC X(15) VALUE "LC010 (1.0)".                  
001450*                                                                         
001460* ACTIVE EMPLOYEE TABLE, SHARED LAYOUT - SEE WSLCTAB FOR NOTES.           
001470*                                                                         
001480 COPY "WSLCTAB.COB".                                                      
001490*                                                                         
001500 01  WS-FILE-STATUS.                                                      
001510     03  WS-SET-STATUS    PIC XX       VALUE "00".                        
001520     03  WS-EMP-STATUS    PIC XX       VALUE "00".                        
001530     03  WS-SHF-STATUS    PIC XX       VALUE "00".                        
001540     03  WS-CSH-STATUS    PIC XX       VALUE "00".                        
001550     03  WS-DLB-STATUS    PIC XX       VALUE "00".                        
001560     03  WS-RPT-STATUS    PIC XX       VALUE "00".                        
001570     03  FILLER           PIC X(4).                                       
001580*                                                                         
001590 01  WS-SWITCHES.                                                         
001600     03  WS-SHF-EOF-SW    PIC X        VALUE "N".                         
001610         88  LC-SHIFT-EOF         VALUE "Y".                              
001620     03  WS-EMP-EOF-SW    PIC X        VALUE "N".                         
001630         88  LC-EMP-FILE-EOF      VALUE "Y".                              
001640     03  WS-EMP-FOUND-SW  PIC X        VALUE "N".                         
001650         88  LC-EMP-FOUND         VALUE "Y".                              
001660     03  FILLER           PIC X(5).                                       
001670*                                                                         
001680* LINKAGE RECORD PASSED TO MAPS05 - SAME LAYOUT AS ITS OWN.               
001690*                                                                         
001700 01  MAPS05-WS.                                                           
001710     03  M5-SHIFT-TEXT    PIC X(12).                                      
001720     03  M5-START-HOUR    PIC 99.                                         
001730     03  M5-END-HOUR      PIC 99.                                         
001740     03  M5-HOURS         PIC 9(2).                                       
001750     03  M5-VALID-FLAG    PIC X.                                          
001760         88  M5-IS-VALID       VALUE "Y".                                 
001770         88  M5-IS-INVALID     VALUE "N".                                 
001780     03  FILLER           PIC X(4).                                       
001790*                                                                         
001800 01  WS-CURRENT-EMP.                                                      
001810     03  WS-CURR-EMP-ID   PIC 9(5).                                       
001820     03  WS-EMP-TAB-SUB   PIC 9(4)    COMP.                               
001830     03  FILLER           PIC X(3).                                       
001840*                                                                         
001850* ONE EMPLOYEE'S WEEK OF PARSED, VALID SHIFTS, BUILT AT THE               
001860* EMPLOYEE CONTROL BREAK THEN COSTED IN DATE ORDER - RULE 2.              
001870*                                                                         
001880 01  LC-WORK-SHIFTS.                                                      
001890     03  LC-WS-COUNT        PIC 9(2)    COMP.                             
001900     03  LC-WS-SUB          PIC 9(2)    COMP.                             
001910     03  LC-WS-RUNNING-HRS  PIC S9(5)V99                                  
001920                             COMP.                                        
001930     03  LC-WS-ENTRY        OCCURS 10 TIMES.                              
001940         05  LC-WS-DATE     PIC 9(8).                                     
001950         05  LC-WS-DAY-NUM  PIC 9.                                        
001960         05  LC-WS-START    PIC 9(2).                                     
001970         05  LC-WS-END      PIC 9(2).                                     
001980         05  LC-WS-HOURS    PIC S9(3)V99.                                 
001990         05  FILLER         PIC X(2).                                     
002000*                                                                         
002010* SEVEN DAY ACCUMULATOR, MONDAY = 1 THROUGH SUNDAY = 7, BUILT AS          
002020* EMPLOYEES ARE COSTED AND WRITTEN TO THE DAILY LABOUR FILE ONCE          
002030* ALL EMPLOYEES ARE DONE - SEE CC010-BUILD-DAILY-RECORDS.                 
002040*                                                                         
002050 01  LC-DAY-ACCUM-TABLE.                                                  
002060     03  LC-DAY-SUB         PIC 9       COMP.                             
002070     03  LC-DAY-ACCUM-ENTRY OCCURS 7 TIMES.                               
002080         05  LC-DAY-DATE        PIC 9(8).                                 
002090         05  LC-DAY-USED-SW     PIC X    VALUE "N".                       
002100             88  LC-DAY-HAS-DATA    VALUE "Y".                            
002110         05  LC-DAY-TOT-HOURS   PIC S9(5)V99                              
002120                                 COMP       VALUE ZERO.                   
002130         05  LC-DAY-REG-HOURS   PIC S9(5)V99                              
002140                                 COMP       VALUE ZERO.                   
002150         05  LC-DAY-OT-HOURS    PIC S9(5)V99                              
002160                                 COMP       VALUE ZERO.                   
002170         05  LC-DAY-TOT-COST    PIC S9(7)V99 VALUE ZERO.                  
002180         05  FILLER             PIC X(2).                                 
002190*                                                                         
002200* WORK FIELDS FOR THE HOURLY/SALARY COSTING ARITHMETIC.                   
002210*                                                                         
002220 01  WS-COST-CALC.                                                        
002230     03  WS-REMAIN-REG      PIC S9(5)V99                                  
002240                             COMP.                                        
002250     03  WS-SHF-REG-HRS     PIC S9(3)V99                                  
002260                             COMP.                                        
002270     03  WS-SHF-OT-HRS      PIC S9(3)V99                                  
002280                             COMP.                                        
002290     03  WS-SHF-COST        PIC S9(7)V99.                                 
002300     03  WS-WORKED-DAYS     PIC 9(2)    COMP.                             
002310     03  WS-DAILY-SAL-COST  PIC S9(7)V99.                                 
002320     03  WS-DAY-REQ-SALES   PIC S9(9)V99.                                 
002330     03  FILLER             PIC X(4).                                     
002340*                                                                         
002350* PERIOD TOTALS ACROSS ALL SEVEN DAYS, FOR THE REPORT FOOT.               
002360*                                                                         
002370 01  WS-REPORT-TOTALS.                                                    
002380     03  WS-TOT-HOURS       PIC S9(5)V99                                  
002390                             COMP       VALUE ZERO.                       
002400     03  WS-TOT-OT-HOURS    PIC S9(5)V99                                  
002410                             COMP       VALUE ZERO.                       
002420     03  WS-TOT-COST        PIC S9(7)V99 VALUE ZERO.                      
002430     03  WS-TOT-REQ-SALES   PIC S9(9)V99 VALUE ZERO.                      
002440     03  WS-PROJ-PCT        PIC S9(3)V99 VALUE ZERO.                      
002450     03  WS-GOAL-DIFF       PIC S9(3)V99 VALUE ZERO.                      
002460     03  FILLER             PIC X(4).                                     
002470*                                                                         
002480* A CALENDAR DATE AS YYYYMMDD BROKEN OUT TO PRINT AS MM/DD - THE          
002490* ONLY DATE ARITHMETIC THIS PROGRAM NEEDS IS DISPLAY FORMATTING.          
002500*                                                                         
002510 01  LC-WS-DATE-WORK.                                                     
002520     03  LC-WS-DATE-8       PIC 9(8).                                     
002530     03  LC-WS-DATE-PARTS REDEFINES LC-WS-DATE-8.                         
002540         05  LC-WS-DATE-YYYY    PIC 9(4).                                 
002550         05  LC-WS-DATE-MM      PIC 9(2).                                 
002560         05  LC-WS-DATE-DD      PIC 9(2).                                 
002570     03  FILLER              PIC X(4).                                    
002580*                                                                         
002590* MON/TUE/.../SUN ABBREVIATIONS HELD AS ONE LITERAL AND SLICED            
002600* THREE CHARACTERS AT A TIME BY DAY NUMBER - SAVES A SEVEN WAY            
002610* EVALUATE ON EVERY DETAIL LINE.                                          
002620*                                                                         
002630 01  LC-DAY-NAMES-LIT   PIC X(21)                                         
002640                         VALUE "MONTUEWEDTHUFRISATSUN".                   
002650 01  LC-DAY-NAME-TAB REDEFINES LC-DAY-NAMES-LIT.                          
002660     03  LC-DAY-NAME-ENTRY  PIC X(3)    OCCURS 7 TIMES.                   
002670*                                                                         
002680* REPORT A DETAIL LINE WORK AREA, MOVED TO THE PRINT RECORD.              
002690*                                                                         
002700 01  WS-PRINT-DETAIL.                                                     
002710     03  WS-PD-DAY-NAME     PIC X(3)    VALUE SPACES.                     
002720     03  FILLER             PIC X       VALUE SPACE.                      
002730     03  WS-PD-DATE         PIC X(5)    VALUE SPACES.                     
002740     03  FILLER             PIC X(3)    VALUE SPACES.                     
002750     03  WS-PD-HOURS        PIC ZZ9.99.                                   
002760     03  FILLER             PIC X(3)    VALUE SPACES.                     
002770     03  WS-PD-COST         PIC $ZZ,ZZ9.99.                               
002780     03  FILLER             PIC X(3)    VALUE SPACES.                     
002790     03  WS-PD-REQ-SALES    PIC $ZZZ,ZZ9.99.                              
002800     03  FILLER             PIC X(3)    VALUE SPACES.                     
002810     03  WS-PD-OT-HOURS     PIC ZZ9.99.                                   
002820     03  FILLER             PIC X(78)   VALUE SPACES.                     
002830*                                                                         
002840* EDITED FIELDS FOR THE THREE METRIC LINES AT THE REPORT FOOT -           
002850* STRINGING A SIGNED ZONED FIELD DIRECTLY WOULD PRINT THE SIGN            
002860* OVERPUNCH CHARACTER, SO EVERY VALUE IS EDITED FIRST.                    
002870*                                                                         
002880 01  WS-METRIC-EDIT.                                                      
002890     03  WS-ME-COST         PIC $Z,ZZZ,ZZ9.99.                            
002900     03  WS-ME-SALES        PIC $ZZ,ZZZ,ZZ9.99.                           
002910     03  WS-ME-PCT          PIC ZZ9.99-.                                  
002920     03  WS-ME-DIFF         PIC ZZ9.99-.                                  
002930     03  FILLER             PIC X(4).                                     
002940*                                                                         
002950 PROCEDURE DIVISION.                                                      
002960*====================================                                     
002970*                                                                         
002980 AA000-MAIN SECTION.                                                      
002990*********************                                                     
003000*                                                                         
003010     PERFORM  AA010-OPEN-FILES.                                           
003020     PERFORM  AA020-READ-SETTINGS.                                        
003030     PERFORM  AA030-LOAD-EMPLOYEES.                                       
003040     PERFORM  BB010-PROCESS-SHIFTS.                                       
003050     PERFORM  CC010-BUILD-DAILY-RECORDS                                   
003060              VARYING LC-DAY-SUB FROM 1 BY 1                              
003070              UNTIL   LC-DAY-SUB > 7.                                     
003080     PERFORM  DD010-PRINT-SCHEDULE-REPORT.                                
003090     PERFORM  AA090-CLOSE-FILES.                                          
003100     STOP     RUN.                                                        
003110*                                                                         
003120 AA010-OPEN-FILES SECTION.                                                
003130*****************************                                             
003140*                                                                         
003150     OPEN     INPUT  SETTINGS-FILE.                                       
003160     OPEN     INPUT  EMPLOYEE-FILE.                                       
003170     IF       WS-EMP-STATUS NOT = "00"                                    
003180              DISPLAY "LC010 - NO EMPLOYEE FILE - RUN ABANDONED"          
003190              STOP RUN                                                    
003200     END-IF.                                                              
003210     OPEN     INPUT  SHIFT-FILE.                                          
003220     IF       WS-SHF-STATUS NOT = "00"                                    
003230              DISPLAY "LC010 - NO SHIFT FILE - RUN ABANDONED"             
003240              STOP RUN                                                    
003250     END-IF.                                                              
003260     OPEN     OUTPUT COSTED-SHIFT-FILE.                                   
003270     OPEN     OUTPUT DAILY-LABOR-FILE.                                    
003280     OPEN     OUTPUT SCHEDULE-REPORT-FILE.                                
003290*                                                                         
003300 AA010-EXIT.                                                              
003310     EXIT     SECTION.                                                    
003320*                                                                         
003330 AA020-READ-SETTINGS SECTION.                                             
003340*****************************                                             
003350*                                                                         
003360* RULE 14 - DEFAULTS APPLY WHEN THE SETTINGS FILE IS MISSING OR           
003370* EMPTY.  READ OVER THE TOP OF THEM, SO A FOUND RECORD WINS.              
003380*                                                                         
003390     MOVE     "MY RESTAURANT"   TO LC-SET-NAME.                           
003400     MOVE     25.00             TO LC-SET-LABOR-GOAL-PCT.                 
003410     MOVE     "N" TO LC-SET-CLOSED-MON LC-SET-CLOSED-TUE                  
003420                     LC-SET-CLOSED-WED LC-SET-CLOSED-THU                  
003430                     LC-SET-CLOSED-FRI LC-SET-CLOSED-SAT                  
003440                     LC-SET-CLOSED-SUN.                                   
003450     READ     SETTINGS-FILE                                               
003460         AT END                                                           
003470              CONTINUE                                                    
003480     END-READ.                                                            
003490     IF       LC-SET-LABOR-GOAL-PCT < 5.00                                
003500              OR LC-SET-LABOR-GOAL-PCT > 50.00                            
003510              MOVE 25.00 TO LC-SET-LABOR-GOAL-PCT                         
003520     END-IF.                                                              
003530*                                                                         
003540 AA020-EXIT.                                                              
003550     EXIT     SECTION.                                                    
003560*                                                                         
003570 AA030-LOAD-EMPLOYEES SECTION.                                            
003580*****************************                                             
003590*                                                                         
003600     MOVE     ZERO          TO LC-EMP-TAB-COUNT.                          
003610     PERFORM  AA031-READ-EMPLOYEE.                                        
003620     PERFORM  AA032-ADD-EMPLOYEE UNTIL LC-EMP-FILE-EOF.                   
003630*                                                                         
003640 AA030-EXIT.                                                              
003650     EXIT     SECTION.                                                    
003660*                                                                         
003670 AA031-READ-EMPLOYEE SECTION.                                             
003680*****************************                                             
003690*                                                                         
003700     READ     EMPLOYEE-FILE                                               
003710         AT END                                                           
003720              SET LC-EMP-FILE-EOF TO TRUE                                 
003730     END-READ.                                                            
003740*                                                                         
003750 AA031-EXIT.                                                              
003760     EXIT     SECTION.                                                    
003770*                                                                         
003780 AA032-ADD-EMPLOYEE SECTION.                                              
003790*****************************                                             
003800*                                                                         
003810* RULE 13 - ONLY ACTIVE STAFF GO INTO THE TABLE.                          
003820*                                                                         
003830     IF       LC-EMP-IS-ACTIVE                                            
003840              ADD  1 TO LC-EMP-TAB-COUNT                                  
003850              MOVE LC-EMP-ID TO                                           
003860                   LC-TAB-EMP-ID (LC-EMP-TAB-COUNT)                       
003870              MOVE LC-EMP-NAME TO                                         
003880                   LC-TAB-EMP-NAME (LC-EMP-TAB-COUNT)                     
003890              MOVE LC-EMP-POSITION TO                                     
003900                   LC-TAB-EMP-POSITION (LC-EMP-TAB-COUNT)                 
003910              MOVE LC-EMP-PAY-TYPE TO                                     
003920                   LC-TAB-EMP-PAY-TYPE (LC-EMP-TAB-COUNT)                 
003930              MOVE LC-EMP-PAY-RATE TO                                     
003940                   LC-TAB-EMP-PAY-RATE (LC-EMP-TAB-COUNT)                 
003950              MOVE LC-EMP-WEEKLY-HOURS TO                                 
003960                   LC-TAB-EMP-WEEKLY-HRS (LC-EMP-TAB-COUNT)               
003970     END-IF.                                                              
003980     PERFORM  AA031-READ-EMPLOYEE.                                        
003990*                                                                         
004000 AA032-EXIT.                                                              
004010     EXIT     SECTION.                                                    
004020*                                                                         
004030 AA090-CLOSE-FILES SECTION.                                               
004040*****************************                                             
004050*                                                                         
004060     CLOSE    SETTINGS-FILE                                               
004070              EMPLOYEE-FILE                                               
004080              SHIFT-FILE                                                  
004090              COSTED-SHIFT-FILE                                           
004100              DAILY-LABOR-FILE                                            
004110              SCHEDULE-REPORT-FILE.                                       
004120*                                                                         
004130 AA090-EXIT.                                                              
004140     EXIT     SECTION.                                                    
004150*                                                                         
004160 BB010-PROCESS-SHIFTS SECTION.                                            
004170*****************************                                             
004180*                                                                         
004190* CONTROL BREAK ON EMP-ID - THE SHIFT FILE IS SORTED EMP-ID THEN          
004200* DATE, SO ONE PASS BUILDS EACH EMPLOYEE'S WEEK IN ORDER.                 
004210*                                                                         
004220     PERFORM  BB011-READ-SHIFT.                                           
004230     PERFORM  BB020-EMPLOYEE-BREAK UNTIL LC-SHIFT-EOF.                    
004240*                                                                         
004250 BB010-EXIT.                                                              
004260     EXIT     SECTION.                                                    
004270*                                                                         
004280 BB011-READ-SHIFT SECTION.                                                
004290*****************************                                             
004300*                                                                         
004310     READ     SHIFT-FILE                                                  
004320         AT END                                                           
004330              SET LC-SHIFT-EOF TO TRUE                                    
004340     END-READ.                                                            
004350*                                                                         
004360 BB011-EXIT.                                                              
004370     EXIT     SECTION.                                                    
004380*                                                                         
004390 BB020-EMPLOYEE-BREAK SECTION.                                            
004400*****************************                                             
004410*                                                                         
004420     MOVE     LC-SHF-EMP-ID TO WS-CURR-EMP-ID.                            
004430     MOVE     ZERO          TO LC-WS-COUNT.                               
004440     MOVE     ZERO          TO LC-WS-RUNNING-HRS.                         
004450     PERFORM  BB030-ACCUM-EMP-SHIFT                                       
004460         UNTIL LC-SHIFT-EOF                                               
004470            OR LC-SHF-EMP-ID NOT = WS-CURR-EMP-ID.                        
004480*                                                                         
004490     IF       LC-WS-COUNT = ZERO                                          
004500              GO TO BB020-EXIT.                                           
004510     PERFORM  BB040-FIND-EMPLOYEE.                                        
004520     IF       NOT LC-EMP-FOUND                                            
004530              GO TO BB020-EXIT.                                           
004540*                                                                         
004550     IF       LC-TAB-EMP-PAY-TYPE (WS-EMP-TAB-SUB) = "H"                  
004560              PERFORM BB050-COST-HOURLY-EMP                               
004570                  VARYING LC-WS-SUB FROM 1 BY 1                           
004580                  UNTIL   LC-WS-SUB > LC-WS-COUNT                         
004590     ELSE                                                                 
004600              MOVE LC-WS-COUNT TO WS-WORKED-DAYS                          
004610              COMPUTE WS-DAILY-SAL-COST ROUNDED =                         
004620                      LC-TAB-EMP-PAY-RATE (WS-EMP-TAB-SUB)                
004630                      / WS-WORKED-DAYS                                    
004640              PERFORM BB060-COST-SALARY-EMP                               
004650                  VARYING LC-WS-SUB FROM 1 BY 1                           
004660                  UNTIL   LC-WS-SUB > LC-WS-COUNT                         
004670     END-IF.                                                              
004680*                                                                         
004690 BB020-EXIT.                                                              
004700     EXIT     SECTION.                                                    
004710*                                                                         
004720 BB030-ACCUM-EMP-SHIFT SECTION.                                           
004730*****************************                                             
004740*                                                                         
004750* RULE 12 - A SHIFT FALLING ON A CONFIGURED CLOSED DAY IS                 
004760* IGNORED BEFORE IT EVER REACHES MAPS05.                                  
004770*                                                                         
004780     IF       LC-SET-CLOSED-FLAG (LC-SHF-DAY-NUM) NOT = "Y"               
004790              MOVE LC-SHF-TEXT TO M5-SHIFT-TEXT                           
004800              CALL "MAPS05" USING MAPS05-WS                               
004810              IF   M5-IS-VALID                                            
004820                   ADD  1 TO LC-WS-COUNT                                  
004830                   MOVE LC-SHF-DATE TO                                    
004840                        LC-WS-DATE (LC-WS-COUNT)                          
004850                   MOVE LC-SHF-DAY-NUM TO                                 
004860                        LC-WS-DAY-NUM (LC-WS-COUNT)                       
004870                   MOVE M5-START-HOUR TO                                  
004880                        LC-WS-START (LC-WS-COUNT)                         
004890                   MOVE M5-END-HOUR TO                                    
004900                        LC-WS-END (LC-WS-COUNT)                           
004910                   MOVE M5-HOURS TO                                       
004920                        LC-WS-HOURS (LC-WS-COUNT)                         
004930              END-IF                                                      
004940     END-IF.                                                              
004950     PERFORM  BB011-READ-SHIFT.                                           
004960*                                                                         
004970 BB030-EXIT.                                                              
004980     EXIT     SECTION.                                                    
004990*                                                                         
005000 BB040-FIND-EMPLOYEE SECTION.                                             
005010*****************************                                             
005020*                                                                         
005030     MOVE     "N" TO WS-EMP-FOUND-SW.                                     
005040     MOVE     ZERO TO WS-EMP-TAB-SUB.                                     
005050     IF       LC-EMP-TAB-COUNT = ZERO                                     
005060              GO TO BB040-EXIT.                                           
005070     SEARCH ALL LC-EMP-TAB-ENTRY                                          
005080         AT END                                                           
005090              CONTINUE                                                    
005100         WHEN LC-TAB-EMP-ID (LC-EMP-IDX) = WS-CURR-EMP-ID                 
005110              MOVE "Y" TO WS-EMP-FOUND-SW                                 
005120              SET  WS-EMP-TAB-SUB TO LC-EMP-IDX                           
005130     END-SEARCH.                                                          
005140*                                                                         
005150 BB040-EXIT.                                                              
005160     EXIT     SECTION.                                                    
005170*                                                                         
005180 BB050-COST-HOURLY-EMP SECTION.                                           
005190*****************************                                             
005200*                                                                         
005210* RULE 2 - THE FIRST 40 HOURS IN DATE ORDER ARE REGULAR, ANY              
005220* HOURS BEYOND THAT ARE OVERTIME - A SHIFT MAY SPLIT BETWEEN              
005230* THE TWO IF IT CROSSES THE BOUNDARY.                                     
005240*                                                                         
005250     COMPUTE  WS-REMAIN-REG = 40 - LC-WS-RUNNING-HRS.                     
005260     IF       WS-REMAIN-REG < ZERO                                        
005270              MOVE ZERO TO WS-REMAIN-REG                                  
005280     END-IF.                                                              
005290     IF       LC-WS-HOURS (LC-WS-SUB) NOT > WS-REMAIN-REG                 
005300              MOVE LC-WS-HOURS (LC-WS-SUB) TO WS-SHF-REG-HRS              
005310              MOVE ZERO TO WS-SHF-OT-HRS                                  
005320     ELSE                                                                 
005330              MOVE WS-REMAIN-REG TO WS-SHF-REG-HRS                        
005340              COMPUTE WS-SHF-OT-HRS =                                     
005350                      LC-WS-HOURS (LC-WS-SUB) - WS-REMAIN-REG             
005360     END-IF.                                                              
005370     ADD      LC-WS-HOURS (LC-WS-SUB) TO LC-WS-RUNNING-HRS.               
005380*                                                                         
005390* RULE 3 - OVERTIME HOURS PAID AT 1.5 TIMES THE HOURLY RATE,              
005400* ROUNDED HALF UP TO THE CENT AT THIS, THE SHIFT LEVEL.                   
005410*                                                                         
005420     COMPUTE  WS-SHF-COST ROUNDED =                                       
005430              (WS-SHF-REG-HRS * LC-TAB-EMP-PAY-RATE                       
005440                                (WS-EMP-TAB-SUB))                         
005450            + (WS-SHF-OT-HRS  * LC-TAB-EMP-PAY-RATE                       
005460                                (WS-EMP-TAB-SUB) * 1.5).                  
005470*                                                                         
005480     MOVE     WS-CURR-EMP-ID           TO LC-CSH-EMP-ID.                  
005490     MOVE     LC-WS-DATE   (LC-WS-SUB) TO LC-CSH-DATE.                    
005500     MOVE     LC-WS-START  (LC-WS-SUB) TO LC-CSH-START-HOUR.              
005510     MOVE     LC-WS-END    (LC-WS-SUB) TO LC-CSH-END-HOUR.                
005520     MOVE     LC-WS-HOURS  (LC-WS-SUB) TO LC-CSH-HOURS.                   
005530     MOVE     WS-SHF-REG-HRS           TO LC-CSH-REG-HOURS.               
005540     MOVE     WS-SHF-OT-HRS            TO LC-CSH-OT-HOURS.                
005550     MOVE     WS-SHF-COST              TO LC-CSH-COST.                    
005560     IF       WS-SHF-OT-HRS > ZERO                                        
005570              SET LC-CSH-HAS-OT TO TRUE                                   
005580     ELSE                                                                 
005590              SET LC-CSH-NO-OT  TO TRUE                                   
005600     END-IF.                                                              
005610     WRITE    LC-COSTED-SHIFT-RECORD.                                     
005620     PERFORM  BB070-ACCUM-DAILY.                                          
005630*                                                                         
005640 BB050-EXIT.                                                              
005650     EXIT     SECTION.                                                    
005660*                                                                         
005670 BB060-COST-SALARY-EMP SECTION.                                           
005680*****************************                                             
005690*                                                                         
005700* RULE 4 - A SALARIED SHIFT COSTS THE SAME DAILY SHARE OF THE             
005710* WEEKLY RATE REGARDLESS OF HOURS, AND NEVER CARRIES OVERTIME.            
005720*                                                                         
005730     MOVE     WS-CURR-EMP-ID           TO LC-CSH-EMP-ID.                  
005740     MOVE     LC-WS-DATE   (LC-WS-SUB) TO LC-CSH-DATE.                    
005750     MOVE     LC-WS-START  (LC-WS-SUB) TO LC-CSH-START-HOUR.              
005760     MOVE     LC-WS-END    (LC-WS-SUB) TO LC-CSH-END-HOUR.                
005770     MOVE     LC-WS-HOURS  (LC-WS-SUB) TO LC-CSH-HOURS                    
005780                                          LC-CSH-REG-HOURS.               
005790     MOVE     ZERO                     TO LC-CSH-OT-HOURS.                
005800     MOVE     WS-DAILY-SAL-COST        TO LC-CSH-COST.                    
005810     SET      LC-CSH-NO-OT             TO TRUE.                           
005820     WRITE    LC-COSTED-SHIFT-RECORD.                                     
005830     PERFORM  BB070-ACCUM-DAILY.                                          
005840*                                                                         
005850 BB060-EXIT.                                                              
005860     EXIT     SECTION.                                                    
005870*                                                                         
005880 BB070-ACCUM-DAILY SECTION.                                               
005890*****************************                                             
005900*                                                                         
005910     MOVE     LC-WS-DAY-NUM (LC-WS-SUB) TO LC-DAY-SUB.                    
005920     SET      LC-DAY-HAS-DATA (LC-DAY-SUB) TO TRUE.                       
005930     MOVE     LC-WS-DATE (LC-WS-SUB)                                      
005940              TO LC-DAY-DATE (LC-DAY-SUB).                                
005950     ADD      LC-CSH-HOURS                                                
005960              TO LC-DAY-TOT-HOURS (LC-DAY-SUB).                           
005970     ADD      LC-CSH-REG-HOURS                                            
005980              TO LC-DAY-REG-HOURS (LC-DAY-SUB).                           
005990     ADD      LC-CSH-OT-HOURS                                             
006000              TO LC-DAY-OT-HOURS  (LC-DAY-SUB).                           
006010     ADD      LC-CSH-COST                                                 
006020              TO LC-DAY-TOT-COST  (LC-DAY-SUB).                           
006030*                                                                         
006040 BB070-EXIT.                                                              
006050     EXIT     SECTION.                                                    
006060*                                                                         
006070 CC010-BUILD-DAILY-RECORDS SECTION.                                       
006080*****************************                                             
006090*                                                                         
006100* RULE 5 - REQUIRED SALES TO HIT THE GOAL PERCENT AT THE DAY'S            
006110* ACTUAL LABOUR COST.  A DAY WITH NO COST GETS NO RECORD.                 
006120*                                                                         
006130     IF       NOT LC-DAY-HAS-DATA (LC-DAY-SUB)                            
006140              GO TO CC010-EXIT.                                           
006150     IF       LC-DAY-TOT-COST (LC-DAY-SUB) = ZERO                         
006160              GO TO CC010-EXIT.                                           
006170*                                                                         
006180     IF       LC-SET-LABOR-GOAL-PCT = ZERO                                
006190              MOVE ZERO TO WS-DAY-REQ-SALES                               
006200     ELSE                                                                 
006210              COMPUTE WS-DAY-REQ-SALES ROUNDED =                          
006220                      LC-DAY-TOT-COST (LC-DAY-SUB) * 100                  
006230                      / LC-SET-LABOR-GOAL-PCT                             
006240     END-IF.                                                              
006250*                                                                         
006260     MOVE     LC-DAY-DATE (LC-DAY-SUB)     TO LC-LBC-DATE.                
006270     MOVE     LC-DAY-SUB                   TO LC-LBC-DAY-NUM.             
006280     MOVE     LC-DAY-TOT-HOURS (LC-DAY-SUB)                               
006290              TO LC-LBC-TOTAL-HOURS.                                      
006300     MOVE     LC-DAY-REG-HOURS (LC-DAY-SUB)                               
006310              TO LC-LBC-REG-HOURS.                                        
006320     MOVE     LC-DAY-OT-HOURS  (LC-DAY-SUB)                               
006330              TO LC-LBC-OT-HOURS.                                         
006340     MOVE     LC-DAY-TOT-COST  (LC-DAY-SUB)                               
006350              TO LC-LBC-TOTAL-COST.                                       
006360     MOVE     LC-SET-LABOR-GOAL-PCT        TO LC-LBC-GOAL-PCT.            
006370     MOVE     WS-DAY-REQ-SALES             TO LC-LBC-REQ-SALES.           
006380     MOVE     ZERO                         TO LC-LBC-ACT-SALES.           
006390     WRITE    LC-DAILY-LABOR-RECORD.                                      
006400*                                                                         
006410     ADD      LC-DAY-TOT-HOURS (LC-DAY-SUB) TO WS-TOT-HOURS.              
006420     ADD      LC-DAY-OT-HOURS  (LC-DAY-SUB) TO WS-TOT-OT-HOURS.           
006430     ADD      LC-DAY-TOT-COST  (LC-DAY-SUB) TO WS-TOT-COST.               
006440     ADD      WS-DAY-REQ-SALES              TO WS-TOT-REQ-SALES.          
006450*                                                                         
006460 CC010-EXIT.                                                              
006470     EXIT     SECTION.                                                    
006480*                                                                         
006490 DD010-PRINT-SCHEDULE-REPORT SECTION.                                     
006500*****************************                                             
006510*                                                                         
006520* REPORT A - WEEKLY SCHEDULE SUMMARY.                                     
006530*                                                                         
006540     PERFORM  DD020-PRINT-HEADINGS.                                       
006550     PERFORM  DD030-PRINT-ONE-DAY                                         
006560              VARYING LC-DAY-SUB FROM 1 BY 1                              
006570              UNTIL   LC-DAY-SUB > 7.                                     
006580     PERFORM  DD040-PRINT-WEEKLY-TOTAL.                                   
006590     PERFORM  DD050-PRINT-METRICS.                                        
006600*                                                                         
006610 DD010-EXIT.                                                              
006620     EXIT     SECTION.                                                    
006630*                                                                         
006640 DD020-PRINT-HEADINGS SECTION.                                            
006650*****************************                                             
006660*                                                                         
006670     MOVE     SPACES TO LC-SCHEDULE-PRINT-LINE.                           
006680     MOVE     LC-SET-NAME TO LC-SCHEDULE-PRINT-LINE (1:30).               
006690     MOVE     "- WEEKLY SCHEDULE SUMMARY" TO                              
006700              LC-SCHEDULE-PRINT-LINE (32:25).                             
006710     WRITE    LC-SCHEDULE-PRINT-LINE.                                     
006720     MOVE     SPACES TO LC-SCHEDULE-PRINT-LINE.                           
006730     WRITE    LC-SCHEDULE-PRINT-LINE.                                     
006740     MOVE     "DAY  DATE     HOURS     LABOR COST"                        
006750              TO LC-SCHEDULE-PRINT-LINE (1:35).                           
006760     MOVE     "   REQUIRED SALES    OT HOURS"                             
006770              TO LC-SCHEDULE-PRINT-LINE (36:30).                          
006780     WRITE    LC-SCHEDULE-PRINT-LINE.                                     
006790*                                                                         
006800 DD020-EXIT.                                                              
006810     EXIT     SECTION.                                                    
006820*                                                                         
006830 DD030-PRINT-ONE-DAY SECTION.                                             
006840*****************************                                             
006850*                                                                         
006860     IF       NOT LC-DAY-HAS-DATA (LC-DAY-SUB)                            
006870              GO TO DD030-EXIT.                                           
006880*                                                                         
006890     MOVE     LC-DAY-NAME-ENTRY (LC-DAY-SUB)                              
006900              TO WS-PD-DAY-NAME.                                          
006910     MOVE     LC-DAY-DATE (LC-DAY-SUB) TO LC-WS-DATE-8.                   
006920     MOVE     LC-WS-DATE-MM TO WS-PD-DATE (1:2).                          
006930     MOVE     "/"           TO WS-PD-DATE (3:1).                          
006940     MOVE     LC-WS-DATE-DD TO WS-PD-DATE (4:2).                          
006950     MOVE     LC-DAY-TOT-HOURS (LC-DAY-SUB) TO WS-PD-HOURS.               
006960     MOVE     LC-DAY-TOT-COST  (LC-DAY-SUB) TO WS-PD-COST.                
006970*                                                                         
006980     IF       LC-SET-LABOR-GOAL-PCT = ZERO                                
006990              MOVE ZERO TO WS-DAY-REQ-SALES                               
007000     ELSE                                                                 
007010              COMPUTE WS-DAY-REQ-SALES ROUNDED =                          
007020                      LC-DAY-TOT-COST (LC-DAY-SUB) * 100                  
007030                      / LC-SET-LABOR-GOAL-PCT                             
007040     END-IF.                                                              
007050     MOVE     WS-DAY-REQ-SALES         TO WS-PD-REQ-SALES.                
007060     MOVE     LC-DAY-OT-HOURS (LC-DAY-SUB) TO WS-PD-OT-HOURS.             
007070     MOVE     WS-PRINT-DETAIL TO LC-SCHEDULE-PRINT-LINE.                  
007080     WRITE    LC-SCHEDULE-PRINT-LINE.                                     
007090*                                                                         
007100 DD030-EXIT.                                                              
007110     EXIT     SECTION.                                                    
007120*                                                                         
007130 DD040-PRINT-WEEKLY-TOTAL SECTION.                                        
007140*****************************                                             
007150*                                                                         
007160     MOVE     SPACES             TO WS-PRINT-DETAIL.                      
007170     MOVE     "WK "              TO WS-PD-DAY-NAME.                       
007180     MOVE     "TOTAL"            TO WS-PD-DATE.                           
007190     MOVE     WS-TOT-HOURS       TO WS-PD-HOURS.                          
007200     MOVE     WS-TOT-COST        TO WS-PD-COST.                           
007210     MOVE     WS-TOT-REQ-SALES   TO WS-PD-REQ-SALES.                      
007220     MOVE     WS-TOT-OT-HOURS    TO WS-PD-OT-HOURS.                       
007230     MOVE     WS-PRINT-DETAIL    TO LC-SCHEDULE-PRINT-LINE.               
007240     WRITE    LC-SCHEDULE-PRINT-LINE.                                     
007250*                                                                         
007260 DD040-EXIT.                                                              
007270     EXIT     SECTION.                                                    
007280*                                                                         
007290 DD050-PRINT-METRICS SECTION.                                             
007300*****************************                                             
007310*                                                                         
007320* RULE 6 - PROJECTED LABOUR PERCENT AND ITS SIGNED GAP TO GOAL.           
007330*                                                                         
007340     IF       WS-TOT-REQ-SALES = ZERO                                     
007350              MOVE ZERO TO WS-PROJ-PCT                                    
007360     ELSE                                                                 
007370              COMPUTE WS-PROJ-PCT ROUNDED =                               
007380                      WS-TOT-COST * 100 / WS-TOT-REQ-SALES                
007390     END-IF.                                                              
007400     COMPUTE  WS-GOAL-DIFF = WS-PROJ-PCT - LC-SET-LABOR-GOAL-PCT.         
007410     MOVE     WS-TOT-COST       TO WS-ME-COST.                            
007420     MOVE     WS-TOT-REQ-SALES  TO WS-ME-SALES.                           
007430     MOVE     WS-PROJ-PCT       TO WS-ME-PCT.                             
007440     MOVE     WS-GOAL-DIFF      TO WS-ME-DIFF.                            
007450*                                                                         
007460     MOVE     SPACES TO LC-SCHEDULE-PRINT-LINE.                           
007470     WRITE    LC-SCHEDULE-PRINT-LINE.                                     
007480     MOVE     SPACES TO LC-SCHEDULE-PRINT-LINE.                           
007490     MOVE     "TOTAL WEEKLY LABOR COST . ."                               
007500              TO LC-SCHEDULE-PRINT-LINE (1:28).                           
007510     MOVE     WS-ME-COST TO LC-SCHEDULE-PRINT-LINE (30:13).               
007520     WRITE    LC-SCHEDULE-PRINT-LINE.                                     
007530     MOVE     SPACES TO LC-SCHEDULE-PRINT-LINE.                           
007540     MOVE     "REQUIRED WEEKLY SALES . . ."                               
007550              TO LC-SCHEDULE-PRINT-LINE (1:28).                           
007560     MOVE     WS-ME-SALES TO LC-SCHEDULE-PRINT-LINE (30:14).              
007570     WRITE    LC-SCHEDULE-PRINT-LINE.                                     
007580     MOVE     SPACES TO LC-SCHEDULE-PRINT-LINE.                           
007590     MOVE     "PROJECTED LABOR PERCENT . ."                               
007600              TO LC-SCHEDULE-PRINT-LINE (1:28).                           
007610     MOVE     WS-ME-PCT TO LC-SCHEDULE-PRINT-LINE (30:7).                 
007620     MOVE     "GOAL DIFF" TO LC-SCHEDULE-PRINT-LINE (40:9).               
007630     MOVE     WS-ME-DIFF TO LC-SCHEDULE-PRINT-LINE (50:7).                
007640     WRITE    LC-SCHEDULE-PRINT-LINE.                                     
007650*                                                                         
007660 DD050-EXIT.                                                              
007670     EXIT     SECTION.                                                    
007680*                                                                         
