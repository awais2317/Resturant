000100*****************************************************************         
000110*                                                               *         
000120*     RECORD DEFINITION FOR THE RESTAURANT SETTINGS FILE        *         
000130*                                                               *         
000140*        SINGLE RECORD FILE - RRN 1 IS THE ONLY RECORD          *         
000150*                                                               *         
000160*****************************************************************         
000170*  FILE SIZE 41 BYTES PLUS 1 SPARE (SEE FILLER BELOW).                    
000180*                                                                         
000190* HOLDS THE FEW PARAMETERS THE OWNER CAN CHANGE WITHOUT A                 
000200* PROGRAM AMENDMENT - RESTAURANT NAME, TARGET LABOUR % AND THE            
000210* DAYS THE PLACE IS SHUT.  IF THE FILE IS MISSING OR EMPTY                
000220* LC010 BUILDS THE DEFAULTS ITSELF - SEE AA020-READ-SETTINGS.             
000230*                                                                         
000240* 04/01/26 VBC - CREATED FOR THE LABOUR SCHEDULING PROJECT.               
000250* 19/01/26 VBC - LABOUR GOAL NOW HELD AS A PERCENT, 5.00-50.00,           
000260*                NOT AS A DOLLAR FIGURE AS FIRST SPECIFIED.               
000270* 23/01/26 VBC - ADDED THE CLOSED-DAY TABLE REDEFINES FOR LC010.          
000280*                                                                         
000290 01  LC-SETTINGS-RECORD.                                                  
000300*                                                                         
000310*    RESTAURANT NAME, SHOWN ON ALL THREE REPORT HEADINGS.                 
000320*    DEFAULT "MY RESTAURANT" WHEN THE FILE IS NOT PRESENT.                
000330*                                                                         
000340     03  LC-SET-NAME            PIC X(30).                                
000350*                                                                         
000360*    TARGET LABOUR COST AS A PERCENT OF SALES, DEFAULT 25.00,             
000370*    VALID RANGE 5.00 TO 50.00 - OUT OF RANGE VALUES ARE RESET            
000380*    TO THE DEFAULT BY LC010 RATHER THAN STOPPING THE RUN.                
000390*                                                                         
000400     03  LC-SET-LABOR-GOAL-PCT  PIC S9(2)V99.                             
000410*                                                                         
000420*    CLOSED DAYS - ONE BYTE PER DAY, MONDAY THROUGH SUNDAY IN             
000430*    THAT ORDER, "Y" = CLOSED, "N" = OPEN.  ALL "N" BY DEFAULT.           
000440*                                                                         
000450     03  LC-SET-CLOSED-DAYS.                                              
000460         05  LC-SET-CLOSED-MON  PIC X.                                    
000470         05  LC-SET-CLOSED-TUE  PIC X.                                    
000480         05  LC-SET-CLOSED-WED  PIC X.                                    
000490         05  LC-SET-CLOSED-THU  PIC X.                                    
000500         05  LC-SET-CLOSED-FRI  PIC X.                                    
000510         05  LC-SET-CLOSED-SAT  PIC X.                                    
000520         05  LC-SET-CLOSED-SUN  PIC X.                                    
000530*                                                                         
000540*    TABLE VIEW OF THE ABOVE SEVEN BYTES SO A PROGRAM HOLDING A           
000550*    DAY NUMBER (1=MONDAY ... 7=SUNDAY) CAN TEST THE RIGHT FLAG           
000560*    WITHOUT A SEVEN-WAY EVALUATE - ADDED WHEN LC010 PICKED UP            
000570*    THE CLOSED-DAY EXCLUSION RULE.                                       
000580*                                                                         
000590     03  LC-SET-CLOSED-TAB REDEFINES LC-SET-CLOSED-DAYS.                  
000600         05  LC-SET-CLOSED-FLAG PIC X OCCURS 7 TIMES.                     
000610*                                                                         
000620     03  FILLER                 PIC X(1).                                 
000630*                                                                         
