000100*****************************************************************         
000110*                                                               *         
000120*      SHARED ENVIRONMENT DIVISION ENTRIES - ALL LC PROGRAMS    *         
000130*                                                               *         
000140*****************************************************************         
000150*                                                                         
000160* COPIED BY EVERY PROGRAM IN THE LABOUR SCHEDULING SUITE RIGHT            
000170* AFTER THE ENVIRONMENT DIVISION HEADER, BEFORE ANY PROGRAM OWN           
000180* FILE-CONTROL ENTRIES - NO PROGRAM IN THE SUITE NEEDS ANY                
000190* SPECIAL-NAMES BEYOND WHAT IS COPIED HERE.                               
000200*                                                                         
000210* 04/01/26 VBC - CREATED FOR THE LABOUR SCHEDULING PROJECT,               
000220*                FOLLOWING THE HOUSE ENVDIV.COB USED ACROSS               
000230*                THE REST OF THE SUITE.                                   
000240*                                                                         
000250 CONFIGURATION SECTION.                                                   
000260*-----------------------                                                  
000270 SOURCE-COMPUTER. IBM-PC.                                                 
000280 OBJECT-COMPUTER. IBM-PC.                                                 
000290 SPECIAL-NAMES.                                                           
000300     C01 IS TOP-OF-FORM                                                   
000310     CLASS LC-VALID-POSITION IS "M" "C" "K" "S" "B" "H" "D" "U"           
000320                                 "O"                                      
000330     UPSI-0 ON STATUS  IS LC-TEST-RUN                                     
000340            OFF STATUS IS LC-PRODUCTION-RUN.                              
000350*                                                                         
