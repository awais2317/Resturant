000100*****************************************************************         
000110*                                                               *         
000120*      RECORD DEFINITION FOR THE ACTUAL SALES INPUT FILE        *         
000130*                                                               *         
000140*****************************************************************         
000150*  FILE SIZE 19 BYTES.                                                    
000160*                                                                         
000170* OPTIONAL FILE FROM THE TILL SYSTEM (NOT PART OF THIS SUITE) -           
000180* ONE RECORD PER TRADING DATE.  WHEN PRESENT, LCRGSTR MATCHES             
000190* EACH DATE AGAINST THE DAILY LABOUR FILE TO GET ACTUAL LABOUR            
000200* PERCENT AND VARIANCE (RULES 7 AND 8).  IF THE FILE IS ABSENT            
000210* THE REGISTER SIMPLY SHOWS PROJECTED FIGURES ONLY.                       
000220*                                                                         
000230* 04/01/26 VBC - CREATED FOR THE LABOUR SCHEDULING PROJECT.               
000240*                                                                         
000250 01  LC-ACTUAL-SALES-RECORD.                                              
000260*                                                                         
000270     03  LC-ACT-DATE            PIC 9(8).                                 
000280     03  LC-ACT-SALES           PIC S9(9)V99.                             
000290     03  FILLER                 PIC X(2).                                 
000300*                                                                         
