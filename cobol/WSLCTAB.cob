000100*****************************************************************         
000110*                                                               *         
000120*    IN-MEMORY ACTIVE EMPLOYEE TABLE - SHARED WORKING STORAGE   *         
000130*                                                               *         
000140*****************************************************************         
000150*                                                                         
000160* BUILT ONCE AT THE START OF A RUN FROM THE EMPLOYEE MASTER FILE,         
000170* LEFT-OUT RECORDS BEING EMP-ACTIVE = "N".  SHARED BY LC010,              
000180* LCRGSTR AND STFPRINT SO EACH CAN LOOK UP A STAFF NAME OR                
000190* POSITION FROM AN EMPLOYEE NUMBER WITHOUT RE-READING THE MASTER.         
000200* THE EMPLOYEE FILE IS MAINTAINED IN ASCENDING LC-EMP-ID ORDER SO         
000210* THE TABLE LOADS ALREADY SORTED FOR SEARCH ALL.                          
000220*                                                                         
000230* 11/01/26 VBC - CREATED FOR THE LABOUR SCHEDULING PROJECT.               
000240* 18/01/26 VBC - RAISED FROM 200 TO 500 ENTRIES - THE PILOT SITE          
000250*                RAN OUT OF ROOM OVER THE SUMMER TAKE-ON PERIOD.          
000260*                                                                         
000270 01  LC-EMP-TABLE.                                                        
000280     03  LC-EMP-TAB-COUNT       PIC 9(4)       COMP.                      
000290     03  LC-EMP-TAB-ENTRY       OCCURS 500 TIMES                          
000300                                ASCENDING KEY IS LC-TAB-EMP-ID            
000310                                INDEXED BY LC-EMP-IDX.                    
000320         05  LC-TAB-EMP-ID          PIC 9(5).                             
000330         05  LC-TAB-EMP-NAME        PIC X(20).                            
000340         05  LC-TAB-EMP-POSITION    PIC X(10).                            
000350         05  LC-TAB-EMP-PAY-TYPE    PIC X.                                
000360         05  LC-TAB-EMP-PAY-RATE    PIC S9(5)V99.                         
000370         05  LC-TAB-EMP-WEEKLY-HRS  PIC 9(3).                             
000380         05  FILLER                 PIC X(2).                             
000390*                                                                         
