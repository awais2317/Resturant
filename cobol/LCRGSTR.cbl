000100*****************************************************************         
000110*                                                               *         
000120*              LABOUR COST REGISTER - WEEKLY REPORT B           *         
000130*                RESTAURANT LABOUR SCHEDULING SUITE             *         
000140*                                                               *         
000150*****************************************************************         
000160*                                                                         
000170 IDENTIFICATION DIVISION.                                                 
000180*================================                                         
000190*                                                                         
000200     PROGRAM-ID.        LCRGSTR.                                          
000210*                                                                         
000220*    AUTHOR.            V B COEN FOR APPLEWOOD COMPUTERS.                 
000230*    INSTALLATION.      APPLEWOOD COMPUTERS - CROYDON.                    
000240*    DATE-WRITTEN.      18/01/26.                                         
000250*    DATE-COMPILED.                                                       
000260*    SECURITY.          COPYRIGHT (C) 2026 & LATER, V B COEN.             
000270*                       DISTRIBUTED UNDER THE GNU GENERAL PUBLIC          
000280*                       LICENSE.  SEE FILE COPYING FOR DETAILS.           
000290*                                                                         
000300*    REMARKS.           READS THE DAILY LABOUR FILE LC010 WROTE,          
000310*                       MATCHES IN THE TILL SYSTEM'S ACTUAL SALES         
000320*                       FILE WHERE PRESENT, THEN READS THE COSTED         
000330*                       SHIFT FILE FOR AN EMPLOYEE BREAKDOWN AND          
000340*                       PRINTS THE LABOUR COST REGISTER - NAMED           
000350*                       AFTER THE HOUSE STYLE OF PYRGSTR, THOUGH          
000360*                       THIS MODULE DOES ITS OWN FILE I/O RATHER          
000370*                       THAN TAKING RECORDS OVER LINKAGE.                 
000380*                                                                         
000390*    VERSION.           SEE PROG-NAME IN WS.                              
000400*    CALLED MODULES.    NONE.                                             
000410*    FUNCTIONS USED.    NONE.                                             
000420*                                                                         
000430* CHANGES:                                                                
000440* 18/01/26 VBC -     CREATED FOR THE LABOUR SCHEDULING PROJECT.    TKT1049
000450* 25/01/26 VBC - .02 EMPLOYEE BREAKDOWN SECTION ADDED - RULE 8     TKT1052
000460*                    EFFICIENCY METRICS FOLLOW IT.                        
000470* 03/02/26 VBC - .03 OPTIMISATION INSIGHTS ADDED - RULE 9 - TO     TKT1056
000480*                    REPLACE THE OWNER RINGING UP EVERY MONDAY            
000490*                    ASKING "IS OUR OVERTIME OUT OF HAND AGAIN".          
000500*                                                                         
000510******************************************************************        
000520*                                                                         
000530* COPYRIGHT NOTICE.                                                       
000540* ****************                                                        
000550*                                                                         
000560* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES & WAS UPDATED        
000570* 2024-04-16.                                                             
000580*                                                                         
000590* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS            
000600* RESTAURANT LABOUR SCHEDULING SUITE AND ARE COPYRIGHT (C)                
000610* VINCENT B COEN. 1976-2026 AND LATER.                                    
000620*                                                                         
000630* THIS PROGRAM IS NOW FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND          
000640* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS          
000650* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER          
000660* AS REVISED FOR PERSONAL USAGE ONLY, INCLUDING USE WITHIN A              
000670* BUSINESS BUT WITHOUT REPACKAGING OR FOR RESALE IN ANY WAY.              
000680*                                                                         
000690* THE SUITE IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT        
000700* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF              
000710* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.  SEE THE           
000720* GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.                            
000730*                                                                         
000740******************************************************************        
000750*                                                                         
000760 ENVIRONMENT DIVISION.                                                    
000770*================================                                         
000780*                                                                         
000790 COPY "ENVDIV.COB".                                                       
000800 INPUT-OUTPUT SECTION.                                                    
000810*-----------------------                                                  
000820 FILE-CONTROL.                                                            
000830     SELECT EMPLOYEE-FILE                                                 
000840            ASSIGN TO EMPFILE                                             
000850            ORGANIZATION IS LINE SEQUENTIAL                               
000860            FILE STATUS IS WS-EMP-STATUS.                                 
000870     SELECT ACTUAL-SALES-FILE                                             
000880            ASSIGN TO ACTFILE                                             
000890            ORGANIZATION IS LINE SEQUENTIAL                               
000900            FILE STATUS IS WS-ACT-STATUS.                                 
000910     SELECT DAILY-LABOR-FILE                                              
000920            ASSIGN TO DLBFILE                                             
000930            ORGANIZATION IS LINE SEQUENTIAL                               
000940            FILE STATUS IS WS-DLB-STATUS.                                 
000950     SELECT COSTED-SHIFT-FILE                                             
000960            ASSIGN TO CSHFILE                                             
000970            ORGANIZATION IS LINE SEQUENTIAL                               
000980            FILE STATUS IS WS-CSH-STATUS.                                 
000990     SELECT REGISTER-REPORT-FILE                                          
001000            ASSIGN TO RPTFILE                                             
001010            ORGANIZATION IS LINE SEQUENTIAL                               
001020            FILE STATUS IS WS-RPT-STATUS.                                 
001030*                                                                         
001040 DATA DIVISION.                                                           
001050*================================                                         
001060*                                                                         
001070 FILE SECTION.                                                            
001080*-----------------------                                                  
001090 FD  EMPLOYEE-FILE.                                                       
001100 COPY "WSLCEMP.COB".                                                      
001110*                                                                         
001120 FD  ACTUAL-SALES-FILE.                                                   
001130 COPY "WSLCACT.COB".                                                      
001140*                                                                         
001150 FD  DAILY-LABOR-FILE.                                                    
001160 COPY "WSLCDLB.COB".                                                      
001170*                                                                         
001180 FD  COSTED-SHIFT-FILE.                                                   
001190 COPY "WSLCCSH.COB".                                                      
001200*                                                                         
001210 FD  REGISTER-REPORT-FILE.                                                
001220 01  LC-REGISTER-PRINT-LINE.                                              
001230     03  LC-REGISTER-PRINT-DATA PIC X(131).                               
001240     03  FILLER                 PIC X(1).                                 
001250*                                                                         
001260 WORKING-STORAGE SECTION.                                                 
001270*-----------------------                                                  
001280 77  PROG-NAME            PIC X(16) VALUE "LCRGSTR (1.0)".                
001290*                                                                         
001300 COPY "WSLCTAB.COB".                                                      
001310*                                                                         
001320 01  WS-FILE-STATUS.                                                      
001330     03  WS-EMP-STATUS    PIC XX       VALUE "00".                        
001340     03  WS-ACT-STATUS    PIC XX       VALUE "00".                        
001350     03  WS-DLB-STATUS    PIC XX       VALUE "00".                        
001360     03  WS-CSH-STATUS    PIC XX       VALUE "00".                        
001370     03  WS-RPT-STATUS    PIC XX       VALUE "00".                        
001380     03  FILLER           PIC X(6).                                       
001390*                                                                         
001400 01  WS-SWITCHES.                                                         
001410     03  WS-EMP-EOF-SW    PIC X        VALUE "N".                         
001420         88  LC-EMP-FILE-EOF      VALUE "Y".                              
001430     03  WS-ACT-EOF-SW    PIC X        VALUE "N".                         
001440         88  LC-ACT-FILE-EOF      VALUE "Y".                              
001450     03  WS-DLB-EOF-SW    PIC X        VALUE "N".                         
001460         88  LC-DLB-EOF           VALUE "Y".                              
001470     03  WS-CSH-EOF-SW    PIC X        VALUE "N".                         
001480         88  LC-CSH-EOF           VALUE "Y".                              
001490     03  WS-EMP-FOUND-SW  PIC X        VALUE "N".                         
001500         88  LC-EMP-FOUND         VALUE "Y".                              
001510     03  WS-ANY-INSIGHT-SW PIC X       VALUE "N".                         
001520     03  FILLER           PIC X(4).                                       
001530*                                                                         
001540* ACTUAL SALES HELD IN MEMORY, MATCHED TO THE DAILY LABOUR FILE           
001550* BY DATE AS EACH DAILY RECORD IS READ - RULE 7.                          
001560*                                                                         
001570 01  LC-SALES-TABLE.                                                      
001580     03  LC-SALES-COUNT   PIC 9(2)     COMP.                              
001590     03  LC-SALES-ENTRY   OCCURS 31 TIMES                                 
001600                           INDEXED BY LC-SLS-IDX.                         
001610         05  LC-SLS-DATE      PIC 9(8).                                   
001620         05  LC-SLS-AMOUNT    PIC S9(9)V99.                               
001630         05  FILLER           PIC X(2).                                   
001640*                                                                         
001650 01  WS-CURRENT-EMP.                                                      
001660     03  WS-CURR-EMP-ID   PIC 9(5).                                       
001670     03  WS-EMP-TAB-SUB   PIC 9(4)    COMP.                               
001680     03  WS-POS-SUB       PIC 9       COMP.                               
001690     03  FILLER           PIC X(3).                                       
001700*                                                                         
001710* RESTAURANT POSITIONS, ONE FILLER PER TITLE SO EACH LITERAL              
001720* FITS ON ITS OWN LINE - REDEFINED AS A TABLE FOR THE COVERAGE            
001730* CHECK IN RULE 9(C).                                                     
001740*                                                                         
001750 01  LC-POSITION-NAMES.                                                   
001760     03  FILLER           PIC X(10)   VALUE "MANAGER".                    
001770     03  FILLER           PIC X(10)   VALUE "CHEF".                       
001780     03  FILLER           PIC X(10)   VALUE "COOK".                       
001790     03  FILLER           PIC X(10)   VALUE "SERVER".                     
001800     03  FILLER           PIC X(10)   VALUE "BARTENDER".                  
001810     03  FILLER           PIC X(10)   VALUE "HOST".                       
001820     03  FILLER           PIC X(10)   VALUE "DISHWASHER".                 
001830     03  FILLER           PIC X(10)   VALUE "BUSSER".                     
001840     03  FILLER           PIC X(10)   VALUE "OTHER".                      
001850 01  LC-POSITION-NAME-TAB REDEFINES LC-POSITION-NAMES.                    
001860     03  LC-POSITION-NAME-ENTRY PIC X(10) OCCURS 9 TIMES.                 
001870*                                                                         
001880 01  LC-POSITION-FLAGS    PIC X(9)    VALUE "NNNNNNNNN".                  
001890 01  LC-POSITION-FLAG-TAB REDEFINES LC-POSITION-FLAGS.                    
001900     03  LC-POSITION-FLAG PIC X       OCCURS 9 TIMES.                     
001910*                                                                         
001920* PERIOD ACCUMULATORS - BUILT ON THE FIRST PASS OF THE DAILY              
001930* LABOUR FILE, PRINTED AS THE REPORT HEADER, THEN THE FILE IS             
001940* RE-READ FOR THE DAILY DETAIL LINES.                                     
001950*                                                                         
001960 01  WS-PERIOD-TOTALS.                                                    
001970     03  WS-TOT-HOURS       PIC S9(5)V99                                  
001980                             COMP       VALUE ZERO.                       
001990     03  WS-TOT-COST        PIC S9(7)V99 VALUE ZERO.                      
002000     03  WS-TOT-REQ-SALES   PIC S9(9)V99 VALUE ZERO.                      
002010     03  WS-TOT-ACT-SALES   PIC S9(9)V99 VALUE ZERO.                      
002020     03  WS-GOAL-PCT        PIC S9(2)V99 VALUE ZERO.                      
002030     03  WS-HIGH-LABOR-DAYS PIC 9(2)    COMP       VALUE ZERO.            
002040     03  FILLER             PIC X(4).                                     
002050*                                                                         
002060* EMPLOYEE SECTION ACCUMULATORS.                                          
002070*                                                                         
002080 01  WS-EMP-TOTALS.                                                       
002090     03  WS-EMP-HOURS       PIC S9(5)V99                                  
002100                             COMP       VALUE ZERO.                       
002110     03  WS-EMP-COST        PIC S9(7)V99 VALUE ZERO.                      
002120     03  WS-EMP-OT-COUNT    PIC 9(3)    COMP       VALUE ZERO.            
002130     03  WS-GRAND-HOURS     PIC S9(5)V99                                  
002140                             COMP       VALUE ZERO.                       
002150     03  WS-GRAND-COST      PIC S9(7)V99 VALUE ZERO.                      
002160     03  WS-GRAND-OT-COUNT  PIC 9(3)    COMP       VALUE ZERO.            
002170     03  WS-OT-SHIFT-COUNT  PIC 9(3)    COMP       VALUE ZERO.            
002180     03  WS-OT-PREMIUM      PIC S9(7)V99 VALUE ZERO.                      
002190     03  WS-DISTINCT-EMP-COUNT PIC 9(3) COMP       VALUE ZERO.            
002200     03  WS-DISTINCT-POS-COUNT PIC 9    COMP       VALUE ZERO.            
002210     03  FILLER             PIC X(4).                                     
002220*                                                                         
002230* EFFICIENCY METRICS, RULE 8.                                             
002240*                                                                         
002250 01  WS-EFFICIENCY.                                                       
002260     03  WS-SALES-PER-HOUR  PIC S9(7)V99.                                 
002270     03  WS-SALES-PER-DOLLAR PIC S9(5)V99.                                
002280     03  FILLER             PIC X(4).                                     
002290*                                                                         
002300* WORK DAY TOTALS, USED BOTH ON PASS 1 AND PASS 2.                        
002310*                                                                         
002320 01  WS-DAY-WORK.                                                         
002330     03  WS-DAY-ACT-SALES   PIC S9(9)V99.                                 
002340     03  WS-DAY-PROJ-PCT    PIC S9(3)V99.                                 
002350     03  WS-DAY-ACT-PCT     PIC S9(3)V99.                                 
002360     03  WS-DAY-VARIANCE    PIC S9(9)V99.                                 
002370     03  LC-WS-DATE-8       PIC 9(8).                                     
002380     03  LC-WS-DATE-PARTS REDEFINES LC-WS-DATE-8.                         
002390         05  LC-WS-DATE-YYYY    PIC 9(4).                                 
002400         05  LC-WS-DATE-MM      PIC 9(2).                                 
002410         05  LC-WS-DATE-DD      PIC 9(2).                                 
002420     03  FILLER             PIC X(4).                                     
002430*                                                                         
002440* REPORT B PRINT WORK AREAS.                                              
002450*                                                                         
002460 01  WS-DAILY-DETAIL.                                                     
002470     03  WS-DD-DATE         PIC X(10)   VALUE SPACES.                     
002480     03  FILLER             PIC X(2)    VALUE SPACES.                     
002490     03  WS-DD-COST         PIC $ZZ,ZZ9.99.                               
002500     03  FILLER             PIC X(2)    VALUE SPACES.                     
002510     03  WS-DD-REQ-SALES    PIC $ZZZ,ZZ9.99.                              
002520     03  FILLER             PIC X(2)    VALUE SPACES.                     
002530     03  WS-DD-PROJ-PCT     PIC ZZ9.99.                                   
002540     03  FILLER             PIC X(2)    VALUE SPACES.                     
002550     03  WS-DD-ACT-SALES    PIC $ZZZ,ZZ9.99.                              
002560     03  FILLER             PIC X(2)    VALUE SPACES.                     
002570     03  WS-DD-ACT-PCT      PIC ZZ9.99.                                   
002580     03  FILLER             PIC X(2)    VALUE SPACES.                     
002590     03  WS-DD-VARIANCE     PIC $ZZZ,ZZ9.99-.                             
002600     03  FILLER             PIC X(54)   VALUE SPACES.                     
002610*                                                                         
002620 01  WS-EMP-DETAIL.                                                       
002630     03  WS-ED-NAME         PIC X(20)   VALUE SPACES.                     
002640     03  FILLER             PIC X(1)    VALUE SPACE.                      
002650     03  WS-ED-POSITION     PIC X(10)   VALUE SPACES.                     
002660     03  FILLER             PIC X(1)    VALUE SPACE.                      
002670     03  WS-ED-PAY-TYPE     PIC X(1)    VALUE SPACE.                      
002680     03  FILLER             PIC X(2)    VALUE SPACES.                     
002690     03  WS-ED-PAY-RATE     PIC $ZZ,ZZ9.99.                               
002700     03  FILLER             PIC X(2)    VALUE SPACES.                     
002710     03  WS-ED-HOURS        PIC ZZZ9.99.                                  
002720     03  FILLER             PIC X(2)    VALUE SPACES.                     
002730     03  WS-ED-COST         PIC $ZZ,ZZ9.99.                               
002740     03  FILLER             PIC X(2)    VALUE SPACES.                     
002750     03  WS-ED-OT-COUNT     PIC ZZ9.                                      
002760     03  FILLER             PIC X(51)   VALUE SPACES.                     
002770*                                                                         
002780 01  WS-METRIC-EDIT.                                                      
002790     03  WS-ME-COST         PIC $Z,ZZZ,ZZ9.99.                            
002800     03  WS-ME-SALES        PIC $ZZ,ZZZ,ZZ9.99.                           
002810     03  WS-ME-PCT          PIC ZZ9.99-.                                  
002820     03  WS-ME-SPH          PIC $ZZ,ZZ9.99-.                              
002830     03  WS-ME-SPD          PIC ZZ9.99-.                                  
002840     03  FILLER             PIC X(4).                                     
002850*                                                                         
002860 PROCEDURE DIVISION.                                                      
002870*====================================                                     
002880*                                                                         
002890 AA000-MAIN SECTION.                                                      
002900*********************                                                     
002910*                                                                         
002920     PERFORM  AA010-OPEN-FILES.                                           
002930     PERFORM  AA020-LOAD-EMPLOYEES.                                       
002940     PERFORM  AA030-LOAD-SALES.                                           
002950     PERFORM  BB010-ACCUM-DAILY-TOTALS.                                   
002960     PERFORM  BB050-PRINT-HEADER.                                         
002970     PERFORM  BB060-PRINT-DAILY-SECTION.                                  
002980     PERFORM  CC010-PRINT-EMPLOYEE-SECTION.                               
002990     PERFORM  DD010-PRINT-EFFICIENCY.                                     
003000     PERFORM  DD020-PRINT-INSIGHTS.                                       
003010     PERFORM  AA090-CLOSE-FILES.                                          
003020     STOP     RUN.                                                        
003030*                                                                         
003040 AA010-OPEN-FILES SECTION.                                                
003050*****************************                                             
003060*                                                                         
003070     OPEN     INPUT  EMPLOYEE-FILE.                                       
003080     OPEN     INPUT  ACTUAL-SALES-FILE.                                   
003090     OPEN     INPUT  DAILY-LABOR-FILE.                                    
003100     IF       WS-DLB-STATUS NOT = "00"                                    
003110              DISPLAY "LCRGSTR - NO DAILY LABOR FILE - ABANDONED"         
003120              STOP RUN                                                    
003130     END-IF.                                                              
003140     OPEN     INPUT  COSTED-SHIFT-FILE.                                   
003150     OPEN     OUTPUT REGISTER-REPORT-FILE.                                
003160*                                                                         
003170 AA010-EXIT.                                                              
003180     EXIT     SECTION.                                                    
003190*                                                                         
003200 AA020-LOAD-EMPLOYEES SECTION.                                            
003210*****************************                                             
003220*                                                                         
003230     MOVE     ZERO          TO LC-EMP-TAB-COUNT.                          
003240     PERFORM  AA021-READ-EMPLOYEE.                                        
003250     PERFORM  AA022-ADD-EMPLOYEE UNTIL LC-EMP-FILE-EOF.                   
003260*                                                                         
003270 AA020-EXIT.                                                              
003280     EXIT     SECTION.                                                    
003290*                                                                         
003300 AA021-READ-EMPLOYEE SECTION.                                             
003310*****************************                                             
003320*                                                                         
003330     READ     EMPLOYEE-FILE                                               
003340         AT END                                                           
003350              SET LC-EMP-FILE-EOF TO TRUE                                 
003360     END-READ.                                                            
003370*                                                                         
003380 AA021-EXIT.                                                              
003390     EXIT     SECTION.                                                    
003400*                                                                         
003410 AA022-ADD-EMPLOYEE SECTION.                                              
003420*****************************                                             
003430*                                                                         
003440     IF       LC-EMP-IS-ACTIVE                                            
003450              ADD  1 TO LC-EMP-TAB-COUNT                                  
003460              MOVE LC-EMP-ID TO                                           
003470                   LC-TAB-EMP-ID (LC-EMP-TAB-COUNT)                       
003480              MOVE LC-EMP-NAME TO                                         
003490                   LC-TAB-EMP-NAME (LC-EMP-TAB-COUNT)                     
003500              MOVE LC-EMP-POSITION TO                                     
003510                   LC-TAB-EMP-POSITION (LC-EMP-TAB-COUNT)                 
003520              MOVE LC-EMP-PAY-TYPE TO                                     
003530                   LC-TAB-EMP-PAY-TYPE (LC-EMP-TAB-COUNT)                 
003540              MOVE LC-EMP-PAY-RATE TO                                     
003550                   LC-TAB-EMP-PAY-RATE (LC-EMP-TAB-COUNT)                 
003560              MOVE LC-EMP-WEEKLY-HOURS TO                                 
003570                   LC-TAB-EMP-WEEKLY-HRS (LC-EMP-TAB-COUNT)               
003580     END-IF.                                                              
003590     PERFORM  AA021-READ-EMPLOYEE.                                        
003600*                                                                         
003610 AA022-EXIT.                                                              
003620     EXIT     SECTION.                                                    
003630*                                                                         
003640 AA030-LOAD-SALES SECTION.                                                
003650*****************************                                             
003660*                                                                         
003670* OPTIONAL FILE - A MISSING OR EMPTY FILE JUST LEAVES THE TABLE           
003680* EMPTY AND THE REGISTER SHOWS PROJECTED FIGURES ONLY.                    
003690*                                                                         
003700     MOVE     ZERO          TO LC-SALES-COUNT.                            
003710     IF       WS-ACT-STATUS NOT = "00"                                    
003720              SET LC-ACT-FILE-EOF TO TRUE.                                
003730     PERFORM  AA031-READ-SALES.                                           
003740     PERFORM  AA032-ADD-SALES UNTIL LC-ACT-FILE-EOF.                      
003750*                                                                         
003760 AA030-EXIT.                                                              
003770     EXIT     SECTION.                                                    
003780*                                                                         
003790 AA031-READ-SALES SECTION.                                                
003800*****************************                                             
003810*                                                                         
003820     IF       LC-ACT-FILE-EOF                                             
003830              GO TO AA031-EXIT.                                           
003840     READ     ACTUAL-SALES-FILE                                           
003850         AT END                                                           
003860              SET LC-ACT-FILE-EOF TO TRUE                                 
003870     END-READ.                                                            
003880*                                                                         
003890 AA031-EXIT.                                                              
003900     EXIT     SECTION.                                                    
003910*                                                                         
003920 AA032-ADD-SALES SECTION.                                                 
003930*****************************                                             
003940*                                                                         
003950     IF       LC-SALES-COUNT < 31                                         
003960              ADD  1 TO LC-SALES-COUNT                                    
003970              SET  LC-SLS-IDX TO LC-SALES-COUNT                           
003980              MOVE LC-ACT-DATE  TO LC-SLS-DATE (LC-SLS-IDX)               
003990              MOVE LC-ACT-SALES TO LC-SLS-AMOUNT (LC-SLS-IDX)             
004000     END-IF.                                                              
004010     PERFORM  AA031-READ-SALES.                                           
004020*                                                                         
004030 AA032-EXIT.                                                              
004040     EXIT     SECTION.                                                    
004050*                                                                         
004060 AA050-FIND-SALES SECTION.                                                
004070*****************************                                             
004080*                                                                         
004090     MOVE     ZERO TO WS-DAY-ACT-SALES.                                   
004100     IF       LC-SALES-COUNT = ZERO                                       
004110              GO TO AA050-EXIT.                                           
004120     SET      LC-SLS-IDX TO 1.                                            
004130     SEARCH   LC-SALES-ENTRY                                              
004140         AT END                                                           
004150              CONTINUE                                                    
004160         WHEN LC-SLS-DATE (LC-SLS-IDX) = LC-LBC-DATE                      
004170              MOVE LC-SLS-AMOUNT (LC-SLS-IDX) TO                          
004180                   WS-DAY-ACT-SALES                                       
004190     END-SEARCH.                                                          
004200*                                                                         
004210 AA050-EXIT.                                                              
004220     EXIT     SECTION.                                                    
004230*                                                                         
004240 AA090-CLOSE-FILES SECTION.                                               
004250*****************************                                             
004260*                                                                         
004270     CLOSE    EMPLOYEE-FILE                                               
004280              ACTUAL-SALES-FILE                                           
004290              DAILY-LABOR-FILE                                            
004300              COSTED-SHIFT-FILE                                           
004310              REGISTER-REPORT-FILE.                                       
004320*                                                                         
004330 AA090-EXIT.                                                              
004340     EXIT     SECTION.                                                    
004350*                                                                         
004360 BB010-ACCUM-DAILY-TOTALS SECTION.                                        
004370*****************************                                             
004380*                                                                         
004390* FIRST PASS OF THE DAILY LABOUR FILE - TOTALS ONLY, NO PRINT,            
004400* SO THE REPORT HEADER CAN CARRY THE PERIOD FIGURES.                      
004410*                                                                         
004420     PERFORM  BB011-READ-DAILY.                                           
004430     PERFORM  BB020-ACCUM-ONE-DAY UNTIL LC-DLB-EOF.                       
004440*                                                                         
004450 BB010-EXIT.                                                              
004460     EXIT     SECTION.                                                    
004470*                                                                         
004480 BB011-READ-DAILY SECTION.                                                
004490*****************************                                             
004500*                                                                         
004510     READ     DAILY-LABOR-FILE                                            
004520         AT END                                                           
004530              SET LC-DLB-EOF TO TRUE                                      
004540     END-READ.                                                            
004550*                                                                         
004560 BB011-EXIT.                                                              
004570     EXIT     SECTION.                                                    
004580*                                                                         
004590 BB020-ACCUM-ONE-DAY SECTION.                                             
004600*****************************                                             
004610*                                                                         
004620     ADD      LC-LBC-TOTAL-HOURS TO WS-TOT-HOURS.                         
004630     ADD      LC-LBC-TOTAL-COST  TO WS-TOT-COST.                          
004640     ADD      LC-LBC-REQ-SALES   TO WS-TOT-REQ-SALES.                     
004650     MOVE     LC-LBC-GOAL-PCT    TO WS-GOAL-PCT.                          
004660     PERFORM  AA050-FIND-SALES.                                           
004670     IF       WS-DAY-ACT-SALES > ZERO                                     
004680              ADD WS-DAY-ACT-SALES TO WS-TOT-ACT-SALES                    
004690              PERFORM BB030-CHECK-HIGH-LABOR                              
004700     END-IF.                                                              
004710     PERFORM  BB011-READ-DAILY.                                           
004720*                                                                         
004730 BB020-EXIT.                                                              
004740     EXIT     SECTION.                                                    
004750*                                                                         
004760 BB030-CHECK-HIGH-LABOR SECTION.                                          
004770*****************************                                             
004780*                                                                         
004790* RULE 7/9(B) - A DAY WHOSE ACTUAL LABOUR PERCENT TOPS THE GOAL.          
004800*                                                                         
004810     IF       LC-LBC-TOTAL-COST = ZERO                                    
004820              GO TO BB030-EXIT.                                           
004830     COMPUTE  WS-DAY-ACT-PCT ROUNDED =                                    
004840              LC-LBC-TOTAL-COST * 100 / WS-DAY-ACT-SALES.                 
004850     IF       WS-DAY-ACT-PCT > LC-LBC-GOAL-PCT                            
004860              ADD 1 TO WS-HIGH-LABOR-DAYS                                 
004870     END-IF.                                                              
004880*                                                                         
004890 BB030-EXIT.                                                              
004900     EXIT     SECTION.                                                    
004910*                                                                         
004920 BB050-PRINT-HEADER SECTION.                                              
004930*****************************                                             
004940*                                                                         
004950* RULE 6 - PROJECTED LABOUR PERCENT FOR THE WHOLE PERIOD, PLUS            
004960* THE ACTUAL FIGURE WHEN ANY DAY HAD ACTUAL SALES ENTERED.                
004970*                                                                         
004980     MOVE     WS-TOT-COST      TO WS-ME-COST.                             
004990     MOVE     WS-TOT-REQ-SALES TO WS-ME-SALES.                            
005000     MOVE     SPACES TO LC-REGISTER-PRINT-LINE.                           
005010     MOVE     "LABOR COST REGISTER" TO                                    
005020              LC-REGISTER-PRINT-LINE (1:20).                              
005030     WRITE    LC-REGISTER-PRINT-LINE.                                     
005040     MOVE     SPACES TO LC-REGISTER-PRINT-LINE.                           
005050     WRITE    LC-REGISTER-PRINT-LINE.                                     
005060     MOVE     SPACES TO LC-REGISTER-PRINT-LINE.                           
005070     MOVE     "TOTAL LABOR COST . . . . . ." TO                           
005080              LC-REGISTER-PRINT-LINE (1:28).                              
005090     MOVE     WS-ME-COST TO LC-REGISTER-PRINT-LINE (30:13).               
005100     WRITE    LC-REGISTER-PRINT-LINE.                                     
005110     MOVE     SPACES TO LC-REGISTER-PRINT-LINE.                           
005120     MOVE     "REQUIRED SALES . . . . . . ." TO                           
005130              LC-REGISTER-PRINT-LINE (1:28).                              
005140     MOVE     WS-ME-SALES TO LC-REGISTER-PRINT-LINE (30:14).              
005150     WRITE    LC-REGISTER-PRINT-LINE.                                     
005160*                                                                         
005170     IF       WS-TOT-ACT-SALES > ZERO                                     
005180              COMPUTE WS-DAY-ACT-PCT ROUNDED =                            
005190                      WS-TOT-COST * 100 / WS-TOT-ACT-SALES                
005200              MOVE "ACTUAL LABOR PERCENT . . . ." TO                      
005210                   LC-REGISTER-PRINT-LINE (1:28)                          
005220     ELSE                                                                 
005230              IF WS-TOT-REQ-SALES = ZERO                                  
005240                       MOVE ZERO TO WS-DAY-ACT-PCT                        
005250              ELSE                                                        
005260                       COMPUTE WS-DAY-ACT-PCT ROUNDED =                   
005270                               WS-TOT-COST * 100                          
005280                               / WS-TOT-REQ-SALES                         
005290              END-IF                                                      
005300              MOVE "PROJECTED LABOR PERCENT . . ." TO                     
005310                   LC-REGISTER-PRINT-LINE (1:29)                          
005320     END-IF.                                                              
005330     MOVE     SPACES TO LC-REGISTER-PRINT-LINE (30:102).                  
005340     MOVE     WS-DAY-ACT-PCT TO WS-ME-PCT.                                
005350     MOVE     WS-ME-PCT TO LC-REGISTER-PRINT-LINE (30:7).                 
005360     MOVE     "VS GOAL" TO LC-REGISTER-PRINT-LINE (40:7).                 
005370     MOVE     WS-GOAL-PCT TO WS-ME-PCT.                                   
005380     MOVE     WS-ME-PCT TO LC-REGISTER-PRINT-LINE (48:7).                 
005390     WRITE    LC-REGISTER-PRINT-LINE.                                     
005400     MOVE     SPACES TO LC-REGISTER-PRINT-LINE.                           
005410     WRITE    LC-REGISTER-PRINT-LINE.                                     
005420*                                                                         
005430 BB050-EXIT.                                                              
005440     EXIT     SECTION.                                                    
005450*                                                                         
005460 BB060-PRINT-DAILY-SECTION SECTION.                                       
005470*****************************                                             
005480*                                                                         
005490* SECOND PASS - THE FILE IS RE-OPENED SO THE HEADER CAN BE BUILT          
005500* FROM PASS 1'S TOTALS BEFORE A SINGLE DETAIL LINE IS PRINTED.            
005510*                                                                         
005520     CLOSE    DAILY-LABOR-FILE.                                           
005530     OPEN     INPUT DAILY-LABOR-FILE.                                     
005540     MOVE     "N" TO WS-DLB-EOF-SW.                                       
005550     MOVE     "DATE       LABOR COST REQUIRED SLS"                        
005560              TO LC-REGISTER-PRINT-LINE (1:35).                           
005570     MOVE     " PROJ%  ACTUAL SLS  ACT%   VARIANCE"                       
005580              TO LC-REGISTER-PRINT-LINE (36:36).                          
005590     WRITE    LC-REGISTER-PRINT-LINE.                                     
005600     PERFORM  BB011-READ-DAILY.                                           
005610     PERFORM  BB070-PRINT-ONE-DAY UNTIL LC-DLB-EOF.                       
005620     MOVE     SPACES TO LC-REGISTER-PRINT-LINE.                           
005630     WRITE    LC-REGISTER-PRINT-LINE.                                     
005640*                                                                         
005650 BB060-EXIT.                                                              
005660     EXIT     SECTION.                                                    
005670*                                                                         
005680 BB070-PRINT-ONE-DAY SECTION.                                             
005690*****************************                                             
005700*                                                                         
005710     MOVE     LC-LBC-DATE TO LC-WS-DATE-8.                                
005720     MOVE     SPACES TO WS-DD-DATE.                                       
005730     MOVE     LC-WS-DATE-MM TO WS-DD-DATE (1:2).                          
005740     MOVE     "/"           TO WS-DD-DATE (3:1).                          
005750     MOVE     LC-WS-DATE-DD TO WS-DD-DATE (4:2).                          
005760     MOVE     "/"           TO WS-DD-DATE (6:1).                          
005770     MOVE     LC-WS-DATE-YYYY TO WS-DD-DATE (7:4).                        
005780     MOVE     LC-LBC-TOTAL-COST TO WS-DD-COST.                            
005790     MOVE     LC-LBC-REQ-SALES  TO WS-DD-REQ-SALES.                       
005800*                                                                         
005810     IF       LC-LBC-REQ-SALES = ZERO                                     
005820              MOVE ZERO TO WS-DAY-PROJ-PCT                                
005830     ELSE                                                                 
005840              COMPUTE WS-DAY-PROJ-PCT ROUNDED =                           
005850                      LC-LBC-TOTAL-COST * 100                             
005860                      / LC-LBC-REQ-SALES                                  
005870     END-IF.                                                              
005880     MOVE     WS-DAY-PROJ-PCT TO WS-DD-PROJ-PCT.                          
005890*                                                                         
005900     MOVE     ZERO TO WS-DAY-ACT-SALES                                    
005910                       WS-DAY-ACT-PCT                                     
005920                       WS-DAY-VARIANCE.                                   
005930     PERFORM  AA050-FIND-SALES.                                           
005940     IF       WS-DAY-ACT-SALES > ZERO                                     
005950              IF LC-LBC-TOTAL-COST = ZERO                                 
005960                       MOVE ZERO TO WS-DAY-ACT-PCT                        
005970              ELSE                                                        
005980                       COMPUTE WS-DAY-ACT-PCT ROUNDED =                   
005990                               LC-LBC-TOTAL-COST * 100                    
006000                               / WS-DAY-ACT-SALES                         
006010              END-IF                                                      
006020              COMPUTE WS-DAY-VARIANCE =                                   
006030                      WS-DAY-ACT-SALES - LC-LBC-REQ-SALES                 
006040     END-IF.                                                              
006050     MOVE     WS-DAY-ACT-SALES TO WS-DD-ACT-SALES.                        
006060     MOVE     WS-DAY-ACT-PCT   TO WS-DD-ACT-PCT.                          
006070     MOVE     WS-DAY-VARIANCE  TO WS-DD-VARIANCE.                         
006080*                                                                         
006090     MOVE     WS-DAILY-DETAIL TO LC-REGISTER-PRINT-LINE.                  
006100     WRITE    LC-REGISTER-PRINT-LINE.                                     
006110     PERFORM  BB011-READ-DAILY.                                           
006120*                                                                         
006130 BB070-EXIT.                                                              
006140     EXIT     SECTION.                                                    
006150*                                                                         
006160 CC010-PRINT-EMPLOYEE-SECTION SECTION.                                    
006170*****************************                                             
006180*                                                                         
006190     MOVE     "EMPLOYEE             POSITION   T RATE"                    
006200              TO LC-REGISTER-PRINT-LINE (1:39).                           
006210     MOVE     "     HOURS      COST  OT"                                  
006220              TO LC-REGISTER-PRINT-LINE (40:25).                          
006230     WRITE    LC-REGISTER-PRINT-LINE.                                     
006240     PERFORM  CC011-READ-CSH.                                             
006250     PERFORM  CC020-EMPLOYEE-CTL-BREAK UNTIL LC-CSH-EOF.                  
006260     PERFORM  CC070-PRINT-GRAND-TOTAL.                                    
006270*                                                                         
006280 CC010-EXIT.                                                              
006290     EXIT     SECTION.                                                    
006300*                                                                         
006310 CC011-READ-CSH SECTION.                                                  
006320*****************************                                             
006330*                                                                         
006340     READ     COSTED-SHIFT-FILE                                           
006350         AT END                                                           
006360              SET LC-CSH-EOF TO TRUE                                      
006370     END-READ.                                                            
006380*                                                                         
006390 CC011-EXIT.                                                              
006400     EXIT     SECTION.                                                    
006410*                                                                         
006420 CC020-EMPLOYEE-CTL-BREAK SECTION.                                        
006430*****************************                                             
006440*                                                                         
006450     MOVE     LC-CSH-EMP-ID TO WS-CURR-EMP-ID.                            
006460     MOVE     ZERO TO WS-EMP-HOURS WS-EMP-COST WS-EMP-OT-COUNT.           
006470     PERFORM  CC040-FIND-EMPLOYEE.                                        
006480     PERFORM  CC030-ACCUM-CSH                                             
006490         UNTIL LC-CSH-EOF                                                 
006500            OR LC-CSH-EMP-ID NOT = WS-CURR-EMP-ID.                        
006510     ADD      1 TO WS-DISTINCT-EMP-COUNT.                                 
006520     IF       LC-EMP-FOUND                                                
006530              PERFORM CC050-FLAG-POSITION                                 
006540              PERFORM CC060-PRINT-EMPLOYEE-LINE                           
006550     END-IF.                                                              
006560     ADD      WS-EMP-HOURS    TO WS-GRAND-HOURS.                          
006570     ADD      WS-EMP-COST     TO WS-GRAND-COST.                           
006580     ADD      WS-EMP-OT-COUNT TO WS-GRAND-OT-COUNT.                       
006590*                                                                         
006600 CC020-EXIT.                                                              
006610     EXIT     SECTION.                                                    
006620*                                                                         
006630 CC030-ACCUM-CSH SECTION.                                                 
006640*****************************                                             
006650*                                                                         
006660* RULE 9(A) - OVERTIME SHIFT COUNT AND THE EXTRA PREMIUM OVER             
006670* STRAIGHT TIME PAID ON THOSE SHIFTS.                                     
006680*                                                                         
006690     ADD      LC-CSH-HOURS TO WS-EMP-HOURS.                               
006700     ADD      LC-CSH-COST  TO WS-EMP-COST.                                
006710     IF       LC-CSH-HAS-OT                                               
006720              ADD 1 TO WS-EMP-OT-COUNT                                    
006730              ADD 1 TO WS-OT-SHIFT-COUNT                                  
006740              IF LC-EMP-FOUND                                             
006750                       COMPUTE WS-OT-PREMIUM = WS-OT-PREMIUM              
006760                               + LC-CSH-COST                              
006770                               - (LC-CSH-HOURS *                          
006780                                  LC-TAB-EMP-PAY-RATE                     
006790                                  (WS-EMP-TAB-SUB))                       
006800              END-IF                                                      
006810     END-IF.                                                              
006820     PERFORM  CC011-READ-CSH.                                             
006830*                                                                         
006840 CC030-EXIT.                                                              
006850     EXIT     SECTION.                                                    
006860*                                                                         
006870 CC040-FIND-EMPLOYEE SECTION.                                             
006880*****************************                                             
006890*                                                                         
006900     MOVE     "N" TO WS-EMP-FOUND-SW.                                     
006910     MOVE     ZERO TO WS-EMP-TAB-SUB.                                     
006920     IF       LC-EMP-TAB-COUNT = ZERO                                     
006930              GO TO CC040-EXIT.                                           
006940     SEARCH ALL LC-EMP-TAB-ENTRY                                          
006950         AT END                                                           
006960              CONTINUE                                                    
006970         WHEN LC-TAB-EMP-ID (LC-EMP-IDX) = WS-CURR-EMP-ID                 
006980              MOVE "Y" TO WS-EMP-FOUND-SW                                 
006990              SET  WS-EMP-TAB-SUB TO LC-EMP-IDX                           
007000     END-SEARCH.                                                          
007010*                                                                         
007020 CC040-EXIT.                                                              
007030     EXIT     SECTION.                                                    
007040*                                                                         
007050 CC050-FLAG-POSITION SECTION.                                             
007060*****************************                                             
007070*                                                                         
007080     PERFORM  CC051-CHECK-ONE-POSITION                                    
007090         VARYING WS-POS-SUB FROM 1 BY 1                                   
007100         UNTIL   WS-POS-SUB > 9.                                          
007110*                                                                         
007120 CC050-EXIT.                                                              
007130     EXIT     SECTION.                                                    
007140*                                                                         
007150 CC051-CHECK-ONE-POSITION SECTION.                                        
007160*****************************                                             
007170*                                                                         
007180     IF       LC-TAB-EMP-POSITION (WS-EMP-TAB-SUB) =                      
007190              LC-POSITION-NAME-ENTRY (WS-POS-SUB)                         
007200              MOVE "Y" TO LC-POSITION-FLAG (WS-POS-SUB)                   
007210     END-IF.                                                              
007220*                                                                         
007230 CC051-EXIT.                                                              
007240     EXIT     SECTION.                                                    
007250*                                                                         
007260 CC060-PRINT-EMPLOYEE-LINE SECTION.                                       
007270*****************************                                             
007280*                                                                         
007290     MOVE     LC-TAB-EMP-NAME (WS-EMP-TAB-SUB) TO WS-ED-NAME.             
007300     MOVE     LC-TAB-EMP-POSITION (WS-EMP-TAB-SUB)                        
007310              TO WS-ED-POSITION.                                          
007320     MOVE     LC-TAB-EMP-PAY-TYPE (WS-EMP-TAB-SUB)                        
007330              TO WS-ED-PAY-TYPE.                                          
007340     MOVE     LC-TAB-EMP-PAY-RATE (WS-EMP-TAB-SUB)                        
007350              TO WS-ED-PAY-RATE.                                          
007360     MOVE     WS-EMP-HOURS    TO WS-ED-HOURS.                             
007370     MOVE     WS-EMP-COST     TO WS-ED-COST.                              
007380     MOVE     WS-EMP-OT-COUNT TO WS-ED-OT-COUNT.                          
007390     MOVE     WS-EMP-DETAIL TO LC-REGISTER-PRINT-LINE.                    
007400     WRITE    LC-REGISTER-PRINT-LINE.                                     
007410*                                                                         
007420 CC060-EXIT.                                                              
007430     EXIT     SECTION.                                                    
007440*                                                                         
007450 CC070-PRINT-GRAND-TOTAL SECTION.                                         
007460*****************************                                             
007470*                                                                         
007480     MOVE     SPACES TO WS-EMP-DETAIL.                                    
007490     MOVE     "ALL EMPLOYEES"      TO WS-ED-NAME.                         
007500     MOVE     WS-GRAND-HOURS       TO WS-ED-HOURS.                        
007510     MOVE     WS-GRAND-COST        TO WS-ED-COST.                         
007520     MOVE     WS-GRAND-OT-COUNT    TO WS-ED-OT-COUNT.                     
007530     MOVE     WS-EMP-DETAIL TO LC-REGISTER-PRINT-LINE.                    
007540     WRITE    LC-REGISTER-PRINT-LINE.                                     
007550     MOVE     SPACES TO LC-REGISTER-PRINT-LINE.                           
007560     WRITE    LC-REGISTER-PRINT-LINE.                                     
007570*                                                                         
007580 CC070-EXIT.                                                              
007590     EXIT     SECTION.                                                    
007600*                                                                         
007610 DD010-PRINT-EFFICIENCY SECTION.                                          
007620*****************************                                             
007630*                                                                         
007640* RULE 8 - SALES EFFICIENCY, ONLY MEANINGFUL WHEN THE TILL                
007650* SYSTEM GAVE US SOME ACTUAL SALES FOR THE PERIOD.                        
007660*                                                                         
007670     IF       WS-TOT-ACT-SALES = ZERO                                     
007680              GO TO DD010-EXIT.                                           
007690     IF       WS-TOT-HOURS = ZERO                                         
007700              MOVE ZERO TO WS-SALES-PER-HOUR                              
007710     ELSE                                                                 
007720              COMPUTE WS-SALES-PER-HOUR ROUNDED =                         
007730                      WS-TOT-ACT-SALES / WS-TOT-HOURS                     
007740     END-IF.                                                              
007750     IF       WS-TOT-COST = ZERO                                          
007760              MOVE ZERO TO WS-SALES-PER-DOLLAR                            
007770     ELSE                                                                 
007780              COMPUTE WS-SALES-PER-DOLLAR ROUNDED =                       
007790                      WS-TOT-ACT-SALES / WS-TOT-COST                      
007800     END-IF.                                                              
007810     MOVE     WS-SALES-PER-HOUR   TO WS-ME-SPH.                           
007820     MOVE     WS-SALES-PER-DOLLAR TO WS-ME-SPD.                           
007830     MOVE     SPACES TO LC-REGISTER-PRINT-LINE.                           
007840     MOVE     "SALES PER LABOR HOUR . . . ." TO                           
007850              LC-REGISTER-PRINT-LINE (1:28).                              
007860     MOVE     WS-ME-SPH TO LC-REGISTER-PRINT-LINE (30:11).                
007870     WRITE    LC-REGISTER-PRINT-LINE.                                     
007880     MOVE     SPACES TO LC-REGISTER-PRINT-LINE.                           
007890     MOVE     "SALES PER LABOR DOLLAR . . ." TO                           
007900              LC-REGISTER-PRINT-LINE (1:28).                              
007910     MOVE     WS-ME-SPD TO LC-REGISTER-PRINT-LINE (30:7).                 
007920     WRITE    LC-REGISTER-PRINT-LINE.                                     
007930     MOVE     SPACES TO LC-REGISTER-PRINT-LINE.                           
007940     WRITE    LC-REGISTER-PRINT-LINE.                                     
007950*                                                                         
007960 DD010-EXIT.                                                              
007970     EXIT     SECTION.                                                    
007980*                                                                         
007990 DD020-PRINT-INSIGHTS SECTION.                                            
008000*****************************                                             
008010*                                                                         
008020* RULE 9 - THE OPTIMISATION INSIGHTS THE OWNER ACTUALLY READS.            
008030*                                                                         
008040     PERFORM  DD030-COUNT-POSITIONS                                       
008050         VARYING WS-POS-SUB FROM 1 BY 1                                   
008060         UNTIL   WS-POS-SUB > 9.                                          
008070*                                                                         
008080     IF       WS-OT-SHIFT-COUNT > ZERO                                    
008090              MOVE WS-OT-PREMIUM TO WS-ME-COST                            
008100              MOVE SPACES TO LC-REGISTER-PRINT-LINE                       
008110              MOVE "OVERTIME - " TO                                       
008120                   LC-REGISTER-PRINT-LINE (1:11)                          
008130              MOVE WS-OT-SHIFT-COUNT TO                                   
008140                   LC-REGISTER-PRINT-LINE (12:3)                          
008150              MOVE " SHIFTS, EXTRA PREMIUM" TO                            
008160                   LC-REGISTER-PRINT-LINE (16:22)                         
008170              MOVE WS-ME-COST TO                                          
008180                   LC-REGISTER-PRINT-LINE (39:13)                         
008190              WRITE LC-REGISTER-PRINT-LINE                                
008200              MOVE "Y" TO WS-ANY-INSIGHT-SW                               
008210     END-IF.                                                              
008220*                                                                         
008230     IF       WS-HIGH-LABOR-DAYS > ZERO                                   
008240              MOVE SPACES TO LC-REGISTER-PRINT-LINE                       
008250              MOVE "HIGH LABOR - " TO                                     
008260                   LC-REGISTER-PRINT-LINE (1:13)                          
008270              MOVE WS-HIGH-LABOR-DAYS TO                                  
008280                   LC-REGISTER-PRINT-LINE (14:3)                          
008290              MOVE " DAYS EXCEEDED THE GOAL PERCENT" TO                   
008300                   LC-REGISTER-PRINT-LINE (18:32)                         
008310              WRITE LC-REGISTER-PRINT-LINE                                
008320              MOVE "Y" TO WS-ANY-INSIGHT-SW                               
008330     END-IF.                                                              
008340*                                                                         
008350     IF       WS-DISTINCT-EMP-COUNT <                                     
008360              (2 * WS-DISTINCT-POS-COUNT)                                 
008370              MOVE SPACES TO LC-REGISTER-PRINT-LINE                       
008380              MOVE "COVERAGE - TOO FEW STAFF AGAINST"                     
008390                   TO LC-REGISTER-PRINT-LINE (1:33)                       
008400              MOVE " POSITIONS COVERED - CHECK BACK-UP"                   
008410                   TO LC-REGISTER-PRINT-LINE (34:35)                      
008420              WRITE LC-REGISTER-PRINT-LINE                                
008430              MOVE "Y" TO WS-ANY-INSIGHT-SW                               
008440     END-IF.                                                              
008450*                                                                         
008460     IF       WS-ANY-INSIGHT-SW = "N"                                     
008470              MOVE SPACES TO LC-REGISTER-PRINT-LINE                       
008480              MOVE "SCHEDULE APPEARS OPTIMIZED - NO"                      
008490                   TO LC-REGISTER-PRINT-LINE (1:32)                       
008500              MOVE " ACTION INDICATED"                                    
008510                   TO LC-REGISTER-PRINT-LINE (33:17)                      
008520              WRITE LC-REGISTER-PRINT-LINE                                
008530     END-IF.                                                              
008540*                                                                         
008550 DD020-EXIT.                                                              
008560     EXIT     SECTION.                                                    
008570*                                                                         
008580 DD030-COUNT-POSITIONS SECTION.                                           
008590*****************************                                             
008600*                                                                         
008610     IF       LC-POSITION-FLAG (WS-POS-SUB) = "Y"                         
008620              ADD 1 TO WS-DISTINCT-POS-COUNT                              
008630     END-IF.                                                              
008640*                                                                         
008650 DD030-EXIT.                                                              
008660     EXIT     SECTION.                                                    
008670*                                                                         
