000100*****************************************************************         
000110*                                                               *         
000120*            SHIFT TEXT PARSE / VALIDATE ROUTINE                *         
000130*         COMMON UTILITY - MAPS FAMILY - SEE MAPS04             *         
000140*                                                               *         
000150*****************************************************************         
000160*                                                                         
000170 IDENTIFICATION DIVISION.                                                 
000180*================================                                         
000190*                                                                         
000200     PROGRAM-ID.        MAPS05.                                           
000210*                                                                         
000220*    AUTHOR.            J R TATE FOR APPLEWOOD COMPUTERS.                 
000230*    INSTALLATION.      APPLEWOOD COMPUTERS - CROYDON.                    
000240*    DATE-WRITTEN.      14/03/1985.                                       
000250*    DATE-COMPILED.                                                       
000260*    SECURITY.          COPYRIGHT (C) 1985-2026 & LATER, V B COEN.        
000270*                       DISTRIBUTED UNDER THE GNU GENERAL PUBLIC          
000280*                       LICENSE.  SEE FILE COPYING FOR DETAILS.           
000290*                                                                         
000300*    REMARKS.           PARSES A SHIFT-TIME STRING SUCH AS                
000310*                       9AM-5PM OR 10-6 INTO A START HOUR, END            
000320*                       HOUR AND A SHIFT HOUR COUNT FOR LABOUR            
000330*                       COSTING.  NEXT FREE SLOT IN THE MAPS              
000340*                       COMMON UTILITY FAMILY AFTER MAPS04.               
000350*                                                                         
000360*    VERSION.           SEE PROG-NAME IN WS.                              
000370*    CALLED MODULES.    NONE.                                             
000380*    FUNCTIONS USED.    NONE - SEE CHANGES OF 11/02/99 BELOW.             
000390*                                                                         
000400* CHANGES:                                                                
000410* 14/03/85 JRT -     CREATED FOR THE ROTA COSTING PROJECT.         TKT0042
000420* 02/09/85 JRT - .02 OVERNIGHT SHIFT WRAP ADDED (END LE START).    TKT0051
000430* 19/11/86 DKP - .03 BARE NUMBER HEURISTIC CORRECTED FOR NOON.     TKT0099
000440* 11/02/99 JRT - .04 Y2K REVIEW - NO DATE FIELDS HELD HERE,        TKT0240
000450*                    NONE OF THE INTRINSIC FUNCTIONS ADOPTED FOR          
000460*                    OTHER MAPS MODULES ARE USED, KEPT AS PLAIN           
000470*                    COBOL SO THIS ROUTINE STAYS PORTABLE TO THE          
000480*                    OLDER COMPILERS STILL IN USE ON THE WAREHOUSE        
000490*                    BOX.                                                 
000500* 06/05/04 MFC - .05 TRAILING BLANK SHIFT TEXT NO LONGER           TKT0301
000510*                    ABENDS - RETURNS INVALID FLAG INSTEAD.               
000520* 23/10/25 VBC - 1.0 TAKEN INTO THE RESTAURANT LABOUR              TKT1042
000530*                    SCHEDULING WORK AS MAPS05, RENAMED FIELDS TO         
000540*                    M5- PREFIX AND ADDED THE "CLOSED" LITERAL            
000550*                    TEST.                                                
000560* 13/11/25 VBC -   1 CAPITALISE VARS, PARAGRAPHS TO MATCH          TKT1058
000570*                    HOUSE STANDARD ACROSS ALL PAYROLL/LABOUR             
000580*                    SOURCES.                                             
000590*                                                                         
000600******************************************************************        
000610*                                                                         
000620* COPYRIGHT NOTICE.                                                       
000630* ****************                                                        
000640*                                                                         
000650* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES & WAS UPDATED        
000660* 2024-04-16.                                                             
000670*                                                                         
000680* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS            
000690* RESTAURANT LABOUR SCHEDULING SUITE AND ARE COPYRIGHT (C)                
000700* VINCENT B COEN. 1976-2026 AND LATER.                                    
000710*                                                                         
000720* THIS PROGRAM IS NOW FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND          
000730* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS          
000740* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER          
000750* AS REVISED FOR PERSONAL USAGE ONLY, INCLUDING USE WITHIN A              
000760* BUSINESS BUT WITHOUT REPACKAGING OR FOR RESALE IN ANY WAY.              
000770*                                                                         
000780* THE SUITE IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT        
000790* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF              
000800* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.  SEE THE           
000810* GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.                            
000820*                                                                         
000830******************************************************************        
000840*                                                                         
000850 ENVIRONMENT DIVISION.                                                    
000860*================================                                         
000870*                                                                         
000880 COPY "ENVDIV.COB".                                                       
000890 INPUT-OUTPUT SECTION.                                                    
000900*                                                                         
000910 DATA DIVISION.                                                           
000920*================================                                         
000930*                                                                         
000940 WORKING-STORAGE SECTION.                                                 
000950*-----------------------                                                  
000960 77  PROG-NAME            PIC X(15) VALUE "MAPS05 (1.0)".                 
000970*                                                                         
000980* TEXT OF THE SHIFT STRING SPLIT LEFT OF / RIGHT OF THE HYPHEN            
000990*                                                                         
001000 01  WS-SPLIT-AREA.                                                       
001010     03  WS-HYPHEN-POS    PIC 99       COMP.                              
001020     03  WS-LEFT-RAW      PIC X(6)     VALUE SPACES.                      
001030     03  WS-RIGHT-RAW     PIC X(6)     VALUE SPACES.                      
001040     03  FILLER           PIC X(4).                                       
001050*                                                                         
001060* WORK AREA USED TWICE, ONCE FOR EACH SIDE OF THE SHIFT STRING            
001070*                                                                         
001080 01  WS-SIDE-WORK.                                                        
001090     03  WS-SIDE-TEXT     PIC X(6)     VALUE SPACES.                      
001100     03  WS-SIDE-CHARS REDEFINES WS-SIDE-TEXT.                            
001110         05  WS-SIDE-CHAR PIC X        OCCURS 6.                          
001120     03  WS-SIDE-LEN      PIC 99       COMP.                              
001130     03  WS-DIGIT-LEN     PIC 9        COMP.                              
001140     03  WS-SIDE-SUFFIX   PIC XX       VALUE SPACES.                      
001150     03  WS-SIDE-DIGITS   PIC XX       VALUE SPACES.                      
001160     03  WS-SIDE-DIGITS-N REDEFINES WS-SIDE-DIGITS                        
001170                          PIC 99.                                         
001180     03  WS-SIDE-HOUR     PIC 99       VALUE ZERO.                        
001190     03  WS-SIDE-VALID    PIC X        VALUE "Y".                         
001200         88  WS-SIDE-OK            VALUE "Y".                             
001210         88  WS-SIDE-BAD           VALUE "N".                             
001220     03  FILLER           PIC X(3).                                       
001230*                                                                         
001240 01  WS-RESULT-WORK.                                                      
001250     03  WS-START-HOUR    PIC 99       VALUE ZERO.                        
001260     03  WS-END-HOUR      PIC 99       VALUE ZERO.                        
001270     03  WS-END-RAW       PIC 999      VALUE ZERO.                        
001280     03  WS-DURATION      PIC S9(3)    VALUE ZERO COMP.                   
001290     03  FILLER           PIC X(5).                                       
001300*                                                                         
001310 LINKAGE SECTION.                                                         
001320*-----------------------                                                  
001330*                                                                         
001340* MAPS05 - SHIFT PARSE LINKAGE RECORD                                     
001350*                                                                         
001360 01  MAPS05-WS.                                                           
001370     03  M5-SHIFT-TEXT    PIC X(12).                                      
001380     03  M5-SHIFT-CHARS REDEFINES M5-SHIFT-TEXT.                          
001390         05  M5-SHIFT-CHAR PIC X      OCCURS 12.                          
001400     03  M5-START-HOUR    PIC 99.                                         
001410     03  M5-END-HOUR      PIC 99.                                         
001420     03  M5-HOURS         PIC 9(2).                                       
001430     03  M5-VALID-FLAG    PIC X.                                          
001440         88  M5-IS-VALID       VALUE "Y".                                 
001450         88  M5-IS-INVALID     VALUE "N".                                 
001460     03  FILLER           PIC X(4).                                       
001470*                                                                         
001480 PROCEDURE DIVISION USING MAPS05-WS.                                      
001490*====================================                                     
001500*                                                                         
001510 AA000-MAIN SECTION.                                                      
001520*********************                                                     
001530*                                                                         
001540     MOVE ZERO            TO M5-START-HOUR                                
001550                             M5-END-HOUR                                  
001560                             M5-HOURS.                                    
001570     MOVE "Y"              TO M5-VALID-FLAG.                              
001580     MOVE SPACES           TO WS-LEFT-RAW                                 
001590                              WS-RIGHT-RAW.                               
001600     MOVE ZERO             TO WS-HYPHEN-POS.                              
001610*                                                                         
001620* EMPTY, SPACES OR THE LITERAL "CLOSED" ARE NOT WORKED SHIFTS.            
001630*                                                                         
001640     IF       M5-SHIFT-TEXT = SPACES                                      
001650              OR M5-SHIFT-TEXT = "CLOSED"                                 
001660              MOVE "N"      TO M5-VALID-FLAG                              
001670              GO TO AA000-EXIT.                                           
001680*                                                                         
001690     PERFORM  BB010-FIND-HYPHEN.                                          
001700     IF       WS-HYPHEN-POS = ZERO                                        
001710              MOVE "N"      TO M5-VALID-FLAG                              
001720              GO TO AA000-EXIT.                                           
001730*                                                                         
001740     PERFORM  BB020-SPLIT-SIDES.                                          
001750*                                                                         
001760     MOVE     WS-LEFT-RAW   TO WS-SIDE-TEXT.                              
001770     PERFORM  CC010-PARSE-ONE-SIDE.                                       
001780     IF       WS-SIDE-BAD                                                 
001790              MOVE "N"      TO M5-VALID-FLAG                              
001800              GO TO AA000-EXIT.                                           
001810     MOVE     WS-SIDE-HOUR  TO WS-START-HOUR.                             
001820*                                                                         
001830     MOVE     WS-RIGHT-RAW  TO WS-SIDE-TEXT.                              
001840     PERFORM  CC020-PARSE-END-SIDE.                                       
001850     IF       WS-SIDE-BAD                                                 
001860              MOVE "N"      TO M5-VALID-FLAG                              
001870              GO TO AA000-EXIT.                                           
001880     MOVE     WS-SIDE-HOUR  TO WS-END-HOUR.                               
001890*                                                                         
001900* OVERNIGHT WRAP - IF END HOUR REACHED BEFORE/AT START ADD A DAY.         
001910*                                                                         
001920     MOVE     WS-END-HOUR   TO WS-END-RAW.                                
001930     IF       WS-END-HOUR NOT > WS-START-HOUR                             
001940              ADD 24        TO WS-END-RAW.                                
001950*                                                                         
001960     COMPUTE  WS-DURATION = WS-END-RAW - WS-START-HOUR.                   
001970*                                                                         
001980 AA000-CONT.                                                              
001990     MOVE     WS-START-HOUR TO M5-START-HOUR.                             
002000     MOVE     WS-END-HOUR   TO M5-END-HOUR.                               
002010     MOVE     WS-DURATION   TO M5-HOURS.                                  
002020*                                                                         
002030 AA000-EXIT.                                                              
002040     EXIT     PROGRAM.                                                    
002050*                                                                         
002060 BB010-FIND-HYPHEN SECTION.                                               
002070*****************************                                             
002080*                                                                         
002090* SCANS M5-SHIFT-TEXT LEFT TO RIGHT FOR THE FIRST HYPHEN.                 
002100*                                                                         
002110     MOVE     1             TO WS-HYPHEN-POS.                             
002120 BB010-LOOP.                                                              
002130     IF       WS-HYPHEN-POS > 12                                          
002140              MOVE ZERO     TO WS-HYPHEN-POS                              
002150              GO TO BB010-EXIT.                                           
002160     IF       M5-SHIFT-CHAR (WS-HYPHEN-POS) = "-"                         
002170              GO TO BB010-EXIT.                                           
002180     ADD      1             TO WS-HYPHEN-POS.                             
002190     GO       TO BB010-LOOP.                                              
002200*                                                                         
002210 BB010-EXIT.                                                              
002220     EXIT     SECTION.                                                    
002230*                                                                         
002240 BB020-SPLIT-SIDES SECTION.                                               
002250*****************************                                             
002260*                                                                         
002270* LEFT OF THE HYPHEN NEVER EXCEEDS 5 CHARS (E.G. "12PM"), RIGHT           
002280* THE SAME, SO BOTH FIT THE 6 BYTE WORK FIELDS WITH ROOM TO SPARE.        
002290*                                                                         
002300     IF       WS-HYPHEN-POS < 2 OR > 11                                   
002310              GO TO BB020-EXIT.                                           
002320     MOVE     M5-SHIFT-TEXT (1:WS-HYPHEN-POS - 1) TO WS-LEFT-RAW.         
002330     MOVE     M5-SHIFT-TEXT (WS-HYPHEN-POS + 1:12 - WS-HYPHEN-POS)        
002340              TO WS-RIGHT-RAW.                                            
002350*                                                                         
002360 BB020-EXIT.                                                              
002370     EXIT     SECTION.                                                    
002380*                                                                         
002390 CC010-PARSE-ONE-SIDE SECTION.                                            
002400*******************************                                           
002410*                                                                         
002420* COMMON ENTRY FOR THE START SIDE - RULE 1 BARE-NUMBER HEURISTIC          
002430* TREATS < 5 AS MORNING AND >= 5 AS AFTERNOON WHEN NO AM/PM GIVEN.        
002440*                                                                         
002450     PERFORM  DD010-FIND-SIDE-LEN.                                        
002460     SET      WS-SIDE-OK    TO TRUE.                                      
002470     IF       WS-SIDE-LEN = ZERO                                          
002480              SET WS-SIDE-BAD TO TRUE                                     
002490              GO TO CC010-EXIT.                                           
002500*                                                                         
002510     PERFORM  DD020-SPLIT-SUFFIX.                                         
002520     IF       WS-SIDE-BAD                                                 
002530              GO TO CC010-EXIT.                                           
002540*                                                                         
002550     EVALUATE TRUE                                                        
002560         WHEN WS-SIDE-SUFFIX = "AM"                                       
002570              IF WS-SIDE-HOUR = 12                                        
002580                       MOVE ZERO TO WS-SIDE-HOUR                          
002590              END-IF                                                      
002600         WHEN WS-SIDE-SUFFIX = "PM"                                       
002610              IF WS-SIDE-HOUR NOT = 12                                    
002620                       ADD 12 TO WS-SIDE-HOUR                             
002630              END-IF                                                      
002640         WHEN WS-SIDE-SUFFIX = SPACES                                     
002650              IF WS-SIDE-HOUR < 12                                        
002660                       IF WS-SIDE-HOUR < 5                                
002670                                ADD 12 TO WS-SIDE-HOUR                    
002680                       END-IF                                             
002690              END-IF                                                      
002700         WHEN OTHER                                                       
002710              SET WS-SIDE-BAD TO TRUE                                     
002720     END-EVALUATE.                                                        
002730*                                                                         
002740 CC010-EXIT.                                                              
002750     EXIT     SECTION.                                                    
002760*                                                                         
002770 CC020-PARSE-END-SIDE SECTION.                                            
002780*******************************                                           
002790*                                                                         
002800* END SIDE USES THE SAME RULES AS THE START SIDE - RULE 1 MAKES NO        
002810* DISTINCTION BETWEEN THE TWO, SO THIS JUST RE-ENTERS CC010.              
002820*                                                                         
002830     PERFORM  CC010-PARSE-ONE-SIDE.                                       
002840*                                                                         
002850 CC020-EXIT.                                                              
002860     EXIT     SECTION.                                                    
002870*                                                                         
002880 DD010-FIND-SIDE-LEN SECTION.                                             
002890*******************************                                           
002900*                                                                         
002910* BACKWARD SCAN FOR THE TRAILING SPACE BOUNDARY OF A WORK FIELD.          
002920*                                                                         
002930     MOVE     6             TO WS-SIDE-LEN.                               
002940 DD010-LOOP.                                                              
002950     IF       WS-SIDE-LEN = ZERO                                          
002960              GO TO DD010-EXIT.                                           
002970     IF       WS-SIDE-CHAR (WS-SIDE-LEN) NOT = SPACE                      
002980              GO TO DD010-EXIT.                                           
002990     SUBTRACT 1             FROM WS-SIDE-LEN.                             
003000     GO       TO DD010-LOOP.                                              
003010*                                                                         
003020 DD010-EXIT.                                                              
003030     EXIT     SECTION.                                                    
003040*                                                                         
003050 DD020-SPLIT-SUFFIX SECTION.                                              
003060*******************************                                           
003070*                                                                         
003080* PULLS OFF A TRAILING AM/PM AND VALIDATES THE REMAINING DIGITS.          
003090*                                                                         
003100     MOVE     SPACES        TO WS-SIDE-SUFFIX.                            
003110     IF       WS-SIDE-LEN > 2                                             
003120              MOVE WS-SIDE-TEXT (WS-SIDE-LEN - 1:2)                       
003130                   TO WS-SIDE-SUFFIX.                                     
003140*                                                                         
003150     IF       WS-SIDE-SUFFIX = "AM" OR "PM"                               
003160              COMPUTE WS-DIGIT-LEN = WS-SIDE-LEN - 2                      
003170     ELSE                                                                 
003180              MOVE SPACES   TO WS-SIDE-SUFFIX                             
003190              MOVE WS-SIDE-LEN TO WS-DIGIT-LEN                            
003200     END-IF.                                                              
003210*                                                                         
003220* HOLDS THE HOUR DIGITS RIGHT JUSTIFIED SO A LONE "9" TESTS               
003230* NUMERIC THE SAME AS "09" - A PLAIN MOVE LEAVES A TRAILING SPACE.        
003240*                                                                         
003250     IF       WS-DIGIT-LEN = ZERO OR > 2                                  
003260              SET WS-SIDE-BAD TO TRUE                                     
003270              GO TO DD020-EXIT.                                           
003280     MOVE     SPACES        TO WS-SIDE-DIGITS.                            
003290     IF       WS-DIGIT-LEN = 1                                            
003300              MOVE "0"      TO WS-SIDE-DIGITS (1:1)                       
003310              MOVE WS-SIDE-TEXT (1:1) TO WS-SIDE-DIGITS (2:1)             
003320     ELSE                                                                 
003330              MOVE WS-SIDE-TEXT (1:2) TO WS-SIDE-DIGITS                   
003340     END-IF.                                                              
003350*                                                                         
003360     IF       WS-SIDE-DIGITS-N NOT NUMERIC                                
003370              SET WS-SIDE-BAD TO TRUE                                     
003380              GO TO DD020-EXIT.                                           
003390     IF       WS-SIDE-DIGITS-N > 23                                       
003400              SET WS-SIDE-BAD TO TRUE                                     
003410              GO TO DD020-EXIT.                                           
003420     MOVE     WS-SIDE-DIGITS-N TO WS-SIDE-HOUR.                           
003430*                                                                         
003440 DD020-EXIT.                                                              
003450     EXIT     SECTION.                                                    
003460*                                                                         
